000100****************************************************************
000200* PROGRAM:  EPM0400
000300*           ePortfolio Investment Management System
000400*
000500* AUTHOR :  T. OYELARAN
000600*           MERIDIAN TRUST INVESTMENT SERVICES
000700*           APPLICATIONS PROGRAMMING - TRUST & BROKERAGE
000800*
000900* DATE-WRITTEN:  11/02/1989
001000*
001100* FUNCTION:
001200*   MUTUAL FUND RULES SUBROUTINE - REDEMPTION-FEE-ADJUSTED
001300*   BOOK VALUE, PAYMENT AND GAIN CALCULATIONS FOR HOLDINGS OF
001400*   TYPE "mutualfund".  CALLED BY EPM0200 ONLY WHEN THE
001500*   HOLDING BEING POSTED IS A MUTUAL FUND.
001600*
001700*****************************************************************
001800* Linkage:
001900*      parameters:
002000*        1: EPM-CALC-AREA (EPMCALC) - request, input, output
002100*****************************************************************
002200*   CHANGE LOG
002300*   -------------------------------------------------------
002400*   11/02/1989  TO-052   ORIGINAL PROGRAM - MUTUAL FUND TYPE
002500*                        ADDED TO THE PORTFOLIO SYSTEM
002600*   09/09/1998  TO-071   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002700*   04/03/2001  LP-081   BOOKVALUE(QTY,PRICE) NOW RETURNED IN
002800*                        BOOK-VALUE-SOLD, NOT BOOK-VALUE-OUT,
002900*                        SO IT NO LONGER CLOBBERS THE CALLER'S
003000*                        ACCUMULATED TOTAL - CR-20071
003100****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. EPM0400.
003400 AUTHOR. T. OYELARAN.
003500 INSTALLATION. MERIDIAN TRUST INVESTMENT SERVICES.
003600 DATE-WRITTEN. 11/02/1989.
003700 DATE-COMPILED.
003800 SECURITY. COMPANY CONFIDENTIAL - TRUST DEPARTMENT USE ONLY.
003900 ENVIRONMENT DIVISION.
003950 CONFIGURATION SECTION.
003960 SPECIAL-NAMES.
003970     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100*****************************************************************
004200 DATA DIVISION.
004300
004400 WORKING-STORAGE SECTION.
004500*
004550 77  WS-PROGRAM-STATUS             PIC X(30) VALUE SPACES.
004800*
004900 01  EPM-CONSTANTS.
005000     05  EPM-REDEMPTION-FEE        PIC S9(3)V99 COMP-3
005100                                        VALUE +45.00.
005120     05  EPM-REDEMPTION-FEE-RDF REDEFINES EPM-REDEMPTION-FEE
005140                                        PIC X(03).
005160     05  FILLER                    PIC X(06).
005200*****************************************************************
005300 LINKAGE SECTION.
005400
005500 COPY EPMCALC.
005600
005700*****************************************************************
005800 PROCEDURE DIVISION USING EPM-CALC-AREA.
005900
006000 000-MAIN.
006100     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
006200     IF EPM-CALC-REQ-BUY
006300         PERFORM 100-FUND-BUY-FIGURES
006400     ELSE IF EPM-CALC-REQ-GAIN
006500         PERFORM 300-FUND-GAIN
006600     ELSE
006700         MOVE 'INVALID REQUEST CODE TO EPM0400' TO
006800             EPM-CALC-ERRMSG
006900         MOVE 4 TO EPM-CALC-RETURN-CODE.
007000     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
007100     GOBACK.
007200
007300****************************************************************
007400*   100-FUND-BUY-FIGURES
007500*      BOOKVALUE(QTY,PRICE) = QTY * PRICE         (NO FEE)
007600*      PAYMENT(QTY,PRICE)   = QTY * PRICE - REDEMPTION-FEE
007700*   A FUND'S INITIAL BOOK VALUE CARRIES NO LOAD - ONLY THE
007800*   CASH PAYMENT REFLECTS THE REDEMPTION FEE.
007900****************************************************************
008000 100-FUND-BUY-FIGURES.
008100     COMPUTE EPM-CALC-BOOK-VALUE-SOLD ROUNDED =
008200         EPM-CALC-TRAN-QUANTITY * EPM-CALC-CURRENT-PRICE.
008300     COMPUTE EPM-CALC-PAYMENT ROUNDED =
008400         (EPM-CALC-TRAN-QUANTITY * EPM-CALC-CURRENT-PRICE) -
008500         EPM-REDEMPTION-FEE.
008600
008700****************************************************************
008800*   300-FUND-GAIN
008900*      GAIN = BASE GAIN (ALREADY COMPUTED BY EPM0200 AND
009000*             CARRIED IN EPM-CALC-GAIN ON ENTRY) -
009100*             REDEMPTION-FEE
009200****************************************************************
009300 300-FUND-GAIN.
009400     COMPUTE EPM-CALC-GAIN ROUNDED =
009500         EPM-CALC-GAIN - EPM-REDEMPTION-FEE.
009600
009700*  END OF PROGRAM EPM0400
