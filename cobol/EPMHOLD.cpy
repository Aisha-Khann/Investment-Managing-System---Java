000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  EPMHOLD                                          *
000400*                                                                *
000500*   DESCRIBES:  ONE STOCK OR MUTUAL FUND POSITION HELD IN A      *
000600*               CUSTOMER'S PORTFOLIO, PLUS THE WORK FIELDS       *
000700*               CARRIED ALONGSIDE IT WHILE A BUY/SELL/GAIN IS    *
000800*               BEING POSTED.  HEADERLESS - THE INCLUDING        *
000900*               PROGRAM SUPPLIES THE ENCLOSING LEVEL, WHICH MAY  *
001000*               BE A PLAIN 01 (SCRATCH HOLDING AREA) OR A 05     *
001100*               OCCURS ENTRY (THE IN-MEMORY PORTFOLIO TABLE).    *
001200*                                                                *
001300*   USED BY  :  EPM0100 (PORTFOLIO TABLE ENTRY)                  *
001400*               EPM0200/0300/0400 (HOLDING PASSED FOR POSTING)   *
001500*               EPM0500 (SEARCH/INDEX CANDIDATE RECORD)          *
001600*                                                                *
001700******************************************************************
001800*   MAINT LOG                                                    *
001900*   ---------------------------------------------------------   *
002000*   03/14/1987  R.KOHN     ORIGINAL LAYOUT - STOCK ONLY          *
002100*   11/02/1989  R.KOHN     ADDED MUTUAL FUND INDICATOR           *
002200*   06/21/1993  D.ARCE     WIDENED BOOK VALUE TO S9(9)V99        *
002300*   09/09/1998  T.OYELARAN Y2K REVIEW - NO DATE FIELDS, NO CHG   *
002400*   04/03/2001  L.PACHECO  FOLDED SALE WORK FIELDS INTO THE      *
002500*                          ENTRY ITSELF, CR-20071                *
002600******************************************************************
002700*        ------------------------------------------------
002800*        KEY-LEVEL IDENTIFICATION OF THE HOLDING
002900*        ------------------------------------------------
003000     10  EPM-HOLD-TYPE                     PIC X(10).
003100         88  EPM-HOLD-IS-STOCK              VALUE 'stock     '.
003200         88  EPM-HOLD-IS-FUND               VALUE 'mutualfund'.
003300     10  EPM-HOLD-SYMBOL                    PIC X(10).
003400     10  EPM-HOLD-SYMBOL-UC REDEFINES
003500         EPM-HOLD-SYMBOL                    PIC X(10).
003600     10  EPM-HOLD-NAME                      PIC X(40).
003700*        ------------------------------------------------
003800*        POSITION FIGURES CARRIED ON THE EPORT-FILE
003900*        ------------------------------------------------
004000     10  EPM-HOLD-QUANTITY                  PIC S9(7)     COMP-3.
004100     10  EPM-HOLD-PRICE                      PIC S9(7)V99  COMP-3.
004200     10  EPM-HOLD-BOOK-VALUE                  PIC S9(9)V99 COMP-3.
004300******************************************************************
004400*   THE THREE FIELDS BELOW ARE NEVER WRITTEN BACK TO THE         *
004500*   EPORT-FILE - THEY ARE WORK FIELDS POSTED BY EPM0200/0300/    *
004600*   0400 WHILE A BUY, SELL OR GETGAIN IS IN PROGRESS.            *
004700******************************************************************
004800     10  EPM-HOLD-PAYMENT                    PIC S9(9)V99  COMP-3.
004900     10  EPM-HOLD-BOOK-VALUE-SOLD             PIC S9(9)V99 COMP-3.
005000     10  EPM-HOLD-GAIN                        PIC S9(9)V99 COMP-3.
005100     10  FILLER                              PIC X(08).
