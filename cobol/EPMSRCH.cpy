000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  EPMSRCH                                          *
000400*                                                                *
000500*   DESCRIBES:  CALL LINKAGE BETWEEN THE DRIVER (EPM0100) AND    *
000600*               THE KEYWORD INDEX / SEARCH SUBPROGRAM (EPM0500). *
000700*               ONE COMMUNICATION AREA SERVES ALL FOUR REQUESTS  *
000800*               THE INDEX SUBPROGRAM UNDERSTANDS - BUILD AN      *
000900*               ENTRY'S KEYWORDS AT LOAD TIME, SEARCH ON         *
001000*               KEYWORD/SYMBOL/PRICE RANGE, REMOVE AN ENTRY'S    *
001100*               KEYWORDS AT SELL TIME, AND DUMP THE INDEX.       *
001200*               HEADERLESS - SEE EPMHOLD FOR THE CONVENTION.     *
001300*                                                                *
001400******************************************************************
001500*   MAINT LOG                                                    *
001600*   ---------------------------------------------------------   *
001700*   06/21/1993  D.ARCE     ORIGINAL LAYOUT FOR NAME-SEARCH LAB   *
001800*   09/09/1998  T.OYELARAN Y2K REVIEW - NO DATE FIELDS, NO CHG   *
001900*   05/17/2002  L.PACHECO  ADDED PRICE-RANGE BOUNDS, CR-20114    *
001950*   03/11/2008  J.WARE     ADDED RENUMBER-SW, CR-20335           *
002000******************************************************************
002100     10  EPM-SRCH-REQUEST-CODE             PIC X(04).
002200         88  EPM-SRCH-REQ-BUILD             VALUE 'BLDX'.
002300         88  EPM-SRCH-REQ-SEARCH            VALUE 'SRCH'.
002400         88  EPM-SRCH-REQ-REMOVE            VALUE 'RMVX'.
002500         88  EPM-SRCH-REQ-DUMP              VALUE 'DUMP'.
002600*        ------------------------------------------------
002700*        INPUT - USED BY BUILD AND REMOVE
002800*        ------------------------------------------------
002900     10  EPM-SRCH-POSITION                 PIC S9(05) COMP-3.
002950     10  EPM-SRCH-NAME                     PIC X(40).
002960     10  EPM-SRCH-RENUMBER-SW              PIC X.
002970         88  EPM-SRCH-RENUMBER-POSITIONS    VALUE 'Y'.
002980         88  EPM-SRCH-NO-RENUMBER           VALUE 'N'.
003100*        ------------------------------------------------
003200*        INPUT - USED BY SEARCH ONLY
003300*        ------------------------------------------------
003400     10  EPM-SRCH-SYMBOL                   PIC X(10).
003500     10  EPM-SRCH-KEYWORDS                 PIC X(80).
003600     10  EPM-SRCH-LOW-BOUND                PIC S9(07)V99 COMP-3.
003700     10  EPM-SRCH-LOW-BOUND-SW             PIC X.
003800         88  EPM-SRCH-LOW-UNBOUNDED         VALUE 'Y'.
003900     10  EPM-SRCH-HIGH-BOUND                PIC S9(07)V99 COMP-3.
004000     10  EPM-SRCH-HIGH-BOUND-SW             PIC X.
004100         88  EPM-SRCH-HIGH-UNBOUNDED         VALUE 'Y'.
004200*        ------------------------------------------------
004300*        OUTPUT - USED BY SEARCH ONLY
004400*        ------------------------------------------------
004500     10  EPM-SRCH-MATCH-COUNT              PIC S9(05) COMP-3.
004600     10  EPM-SRCH-MATCH-POSITIONS OCCURS 500 TIMES
004700             INDEXED BY EPM-SRCH-M-I        PIC S9(05) COMP-3.
004800*        ------------------------------------------------
004900*        RETURN CODE - ALL REQUESTS
005000*        ------------------------------------------------
005100     10  EPM-SRCH-RETURN-CODE              PIC 9(04).
005200         88  EPM-SRCH-REQUEST-SUCCESS        VALUE 0.
005300     10  EPM-SRCH-RETCODE-RDF
005400             REDEFINES EPM-SRCH-RETURN-CODE PIC X(04).
005450     10  FILLER                             PIC X(07).
