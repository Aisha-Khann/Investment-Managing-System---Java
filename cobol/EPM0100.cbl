000100****************************************************************
000200* PROGRAM:  EPM0100
000300*           ePortfolio Investment Management System
000400*
000500* AUTHOR :  R. KOHN
000600*           MERIDIAN TRUST INVESTMENT SERVICES
000700*           APPLICATIONS PROGRAMMING - TRUST & BROKERAGE
000800*
000900* DATE-WRITTEN:  03/14/1987
001000*
001100* FUNCTION:
001200*   PORTFOLIO MANAGER / BATCH DRIVER FOR THE EPORTFOLIO SYSTEM.
001300*   LOADS THE CUSTOMER'S PORTFOLIO FROM THE EPORT-FILE, THEN
001400*   PROCESSES A STREAM OF COMMANDS FROM THE EPTRAN TRANSACTION
001500*   FILE (BUY, SELL, UPDATE, GETGAIN, SEARCH, QUIT), CALLING
001600*   EPM0200 FOR THE COMMON INVESTMENT RULES AND EPM0500 FOR
001700*   KEYWORD-INDEX MAINTENANCE AND SEARCH.  ON QUIT THE ENTIRE
001800*   PORTFOLIO IS REWRITTEN TO THE EPORT-FILE.
001900*
002000****************************************************************
002500*
002600* Transaction file record descriptions (one value per line):
002700*     0    1    1    2    2    3    3    4    4    5    5    6    6
002800* ....5....0....5....0....5....0....5....0....5....0....5....0....5
002900* buy | b           <== buy command, prompted fields follow
003000* sell               <== sell command, prompted fields follow
003100* update             <== update command, one new price per holding
003200* getGain | g        <== print total gain across all holdings
003300* search             <== search command, prompted fields follow
003400* quit | q           <== rewrite the file and stop
003500*
003600****************************************************************
003700*   CHANGE LOG
003800*   -------------------------------------------------------
003900*   03/14/1987  RK-001   ORIGINAL PROGRAM - STOCK BUY/SELL ONLY
004000*   06/02/1987  RK-002   ADDED GETGAIN COMMAND
004100*   02/19/1988  RK-014   ADDED UPDATE COMMAND FOR PRICE REFRESH
004200*   11/02/1989  RK-027   ADDED MUTUAL FUND HOLDING TYPE
004300*   08/15/1990  DA-033   SPLIT COMMON RULES OUT TO EPM0200
004400*   02/08/1991  DA-041   ABBREVIATED COMMAND LETTERS (B/U/G/Q)
004500*   06/21/1993  DA-058   ADDED KEYWORD SEARCH VIA EPM0500
004600*   06/21/1993  DA-059   ADDED KEYWORD-INDEX DIAGNOSTIC DUMP
004700*   04/19/1995  DA-066   FILE-NOT-FOUND NOW CREATES EMPTY FILE
004800*                        INSTEAD OF ABENDING - CR-8802
004900*   09/09/1998  TO-071   Y2K REVIEW - NO DATE FIELDS ON THIS
005000*                        PROGRAM, NO CHANGE REQUIRED
005100*   01/11/1999  TO-072   Y2K REVIEW SIGN-OFF RECORDED
005200*   04/03/2001  LP-081   PROPORTIONAL BOOK-VALUE RELIEF ON
005300*                        PARTIAL SALE, CR-20071
005400*   05/17/2002  LP-088   SEARCH NOW SUPPORTS INCLUSIVE PRICE
005500*                        RANGE BOUNDS, CR-20114
005600*   09/30/2004  LP-095   PORTFOLIO FILE NAME NOW TAKEN FROM
005700*                        RUN PARAMETER RATHER THAN A FIXED DD,
005800*                        CR-20290
005820*   03/11/2008  JW-101   RMVX NOW TELLS EPM0500 WHETHER TO
005840*                        RENUMBER THE SURVIVING KEYWORD-INDEX
005860*                        POSITIONS - ONLY WHEN THE SALE ALSO
005880*                        EMPTIES THE HOLDING, SINCE A PARTIAL
005890*                        SALE LEAVES THE HOLDING AT ITS SAME
005895*                        TABLE POSITION.  CR-20335
005900****************************************************************
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID. EPM0100.
006200 AUTHOR. R. KOHN.
006300 INSTALLATION. MERIDIAN TRUST INVESTMENT SERVICES.
006400 DATE-WRITTEN. 03/14/1987.
006500 DATE-COMPILED.
006600 SECURITY. COMPANY CONFIDENTIAL - TRUST DEPARTMENT USE ONLY.
006700****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT PORTFOLIO-FILE ASSIGN TO DYNAMIC WS-PARM-FILE-NAME
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS  WS-PORT-STATUS.
007800
007900     SELECT TRAN-FILE      ASSIGN TO EPTRAN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS  WS-TRAN-STATUS.
008200
008300     SELECT REPORT-FILE    ASSIGN TO EPRPT
008400         FILE STATUS  IS  WS-RPT-STATUS.
008500
008600****************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  PORTFOLIO-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300 01  EPM-PORT-LINE                          PIC X(80).
009400
009500 FD  TRAN-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800     COPY EPMTRAN.
009900
010000 FD  REPORT-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300 01  REPORT-RECORD                          PIC X(132).
010400
010500****************************************************************
010600 WORKING-STORAGE SECTION.
010700****************************************************************
010800 01  WS-FIELDS.
010900     05  WS-PORT-STATUS            PIC X(2)  VALUE SPACES.
011000         88  WS-PORT-OK                       VALUE '00'.
011100         88  WS-PORT-AT-EOF-ST                 VALUE '10'.
011200         88  WS-PORT-NOT-FOUND                VALUE '35'.
011300     05  WS-TRAN-STATUS            PIC X(2)  VALUE SPACES.
011400         88  WS-TRAN-OK                       VALUE '00'.
011500         88  WS-TRAN-AT-EOF-ST                 VALUE '10'.
011600     05  WS-RPT-STATUS             PIC X(2)  VALUE SPACES.
011700     05  WS-PORT-FILE-EOF          PIC X     VALUE 'N'.
011800         88  WS-PORT-AT-EOF                   VALUE 'Y'.
011900     05  WS-TRAN-FILE-EOF          PIC X     VALUE 'N'.
012000         88  WS-TRAN-AT-EOF                   VALUE 'Y'.
012100     05  WS-QUIT-SW                PIC X     VALUE 'N'.
012200         88  WS-QUIT-REQUESTED                VALUE 'Y'.
012300     05  WS-ABORT-SW               PIC X     VALUE 'N'.
012400         88  WS-ABORT-RUN                     VALUE 'Y'.
012500     05  WS-FOUND-SW               PIC X     VALUE 'N'.
012600         88  WS-HOLDING-FOUND                 VALUE 'Y'.
012700     05  WS-ERR-MSG-DATA1          PIC X(40) VALUE SPACES.
012800     05  WS-ERR-MSG-DATA2          PIC X(40) VALUE SPACES.
012850     05  FILLER                    PIC X(04).
012900*
013000 01  WS-PARM-FILE-NAME             PIC X(80) VALUE SPACES.
013100 01  WS-PARM-FILE-NAME-RDF REDEFINES WS-PARM-FILE-NAME.
013200     05  WS-PARM-FIRST-CHAR        PIC X.
013300     05  FILLER                    PIC X(79).
013400*
013500****************************************************************
013600*   BUSINESS CONSTANTS - COMMISSION AND REDEMPTION FEE
013700****************************************************************
013800 01  EPM-CONSTANTS.
013900     05  EPM-COMMISSION            PIC S9(3)V99 COMP-3
014000                                        VALUE +9.99.
014100     05  EPM-REDEMPTION-FEE        PIC S9(3)V99 COMP-3
014200                                        VALUE +45.00.
014250     05  FILLER                    PIC X(06).
014300*
014400****************************************************************
014500*   IN-MEMORY PORTFOLIO TABLE
014600****************************************************************
014700 01  EPM-HOLDING-TABLE.
014800     05  EPM-HOLDING-COUNT         PIC S9(5) COMP-3 VALUE +0.
014820     05  FILLER                    PIC X(04).
014900     05  EPM-HOLDING-ENTRY OCCURS 500 TIMES
015000             INDEXED BY EPM-HOLD-I.
015100         COPY EPMHOLD.
015200*
015300****************************************************************
015400*   KEYWORD INDEX TABLE (BUILT AND SEARCHED VIA EPM0500)
015500****************************************************************
015600 COPY EPMIDXT.
015700*
015800****************************************************************
015900*   LOAD-TIME WORK AREA - PARSES "LABEL = VALUE" LINES FROM
016000*   THE EPORT-FILE INTO A STAGING ENTRY BEFORE IT IS COMMITTED
016100*   TO THE PORTFOLIO TABLE AT THE BLANK SEPARATOR LINE.
016200****************************************************************
016300 01  WS-LOAD-FIELDS.
016400     05  WS-LOAD-LABEL             PIC X(20) VALUE SPACES.
016500     05  WS-LOAD-VALUE             PIC X(60) VALUE SPACES.
016600     05  WS-LOAD-LINES-SEEN        PIC S9(3) COMP-3 VALUE +0.
016650     05  FILLER                    PIC X(04).
016700 01  WS-STAGING-ENTRY.
016705*    EPM-HOLD-xxx IS ALREADY TAKEN BY EPM-HOLDING-ENTRY ABOVE -
016706*    RENAME EVERY FIELD TO WS-STAGE-xxx SO NEITHER NEEDS OF-
016707*    QUALIFYING AT EVERY REFERENCE, PER THE SHOP'S OWN HABIT
016708*    OF REPLACING A SHARED COPYBOOK'S NAMES WHEN IT IS PULLED
016709*    IN TWICE (SEE EPM0200'S LK-TYPE-CALC-AREA).
016710     COPY EPMHOLD REPLACING
016715         ==EPM-HOLD-TYPE==
016720             BY ==WS-STAGE-TYPE==
016725         ==EPM-HOLD-IS-STOCK==
016730             BY ==WS-STAGE-IS-STOCK==
016735         ==EPM-HOLD-IS-FUND==
016740             BY ==WS-STAGE-IS-FUND==
016745         ==EPM-HOLD-SYMBOL-UC==
016750             BY ==WS-STAGE-SYMBOL-UC==
016755         ==EPM-HOLD-SYMBOL==
016760             BY ==WS-STAGE-SYMBOL==
016765         ==EPM-HOLD-NAME==
016770             BY ==WS-STAGE-NAME==
016775         ==EPM-HOLD-QUANTITY==
016780             BY ==WS-STAGE-QUANTITY==
016785         ==EPM-HOLD-PRICE==
016790             BY ==WS-STAGE-PRICE==
016795         ==EPM-HOLD-BOOK-VALUE==
016800             BY ==WS-STAGE-BOOK-VALUE==
016805         ==EPM-HOLD-PAYMENT==
016810             BY ==WS-STAGE-PAYMENT==
016815         ==EPM-HOLD-BOOK-VALUE-SOLD==
016820             BY ==WS-STAGE-BOOK-VALUE-SOLD==
016825         ==EPM-HOLD-GAIN==
016830             BY ==WS-STAGE-GAIN==.
016900*
017000****************************************************************
017100*   GENERIC TEXT-TO-NUMBER CONVERSION WORK AREA (UNSTRING ON
017200*   THE DECIMAL POINT - THIS SHOP DOES NOT USE NUMVAL)
017300****************************************************************
017400 01  WS-NUMERIC-CONVERT.
017500     05  WS-NUM-INT-PART           PIC 9(9)  VALUE 0.
017600     05  WS-NUM-FRAC-PART          PIC 9(2)  VALUE 0.
017700     05  WS-NUM-RESULT             PIC S9(9)V99 COMP-3 VALUE +0.
017800     05  WS-NUM-EDIT               PIC ZZZZZZZZ9.99.
017900     05  WS-QTY-EDIT                PIC ZZZZZZ9.
017950     05  FILLER                    PIC X(04).
018000*
018100****************************************************************
018200*   COMMAND-DISPATCH WORK AREA
018300****************************************************************
018400 01  WS-COMMAND-FIELDS.
018500     05  WS-CMD-TYPE-TEXT          PIC X(10) VALUE SPACES.
018600     05  WS-CMD-SYMBOL-TEXT        PIC X(10) VALUE SPACES.
018700     05  WS-CMD-SYMBOL-UC          PIC X(10) VALUE SPACES.
018800     05  WS-CMD-NAME-TEXT          PIC X(40) VALUE SPACES.
018900     05  WS-CMD-QUANTITY           PIC S9(7) COMP-3 VALUE +0.
019000     05  WS-CMD-PRICE              PIC S9(7)V99 COMP-3 VALUE +0.
019300     05  WS-HOLD-SYMBOL-UC         PIC X(10) VALUE SPACES.
019350     05  FILLER                    PIC X(04).
019400*
019420****************************************************************
019440*   STANDALONE SCRATCH SCALARS - NOT PART OF ANY GROUP
019460****************************************************************
019480 77  WS-WORK-INDEX                 PIC S9(5) COMP-3 VALUE +0.
019490 77  WS-TOTAL-GAIN                 PIC S9(9)V99 COMP-3 VALUE +0.
019500****************************************************************
019600*   LINKAGE AREAS SHARED WITH EPM0200 AND EPM0500
019700****************************************************************
019800 COPY EPMCALC.
019900*
020000 01  WS-SRCH-AREA.
020100     COPY EPMSRCH.
020200*
020300****************************************************************
020400*   PRINTED REPORT LINES
020500****************************************************************
020600 01  RPT-SPACES.
020700     05  FILLER                    PIC X(132)  VALUE SPACES.
020800 01  RPT-HEADER1.
020900     05  FILLER                    PIC X(40)
021000           VALUE 'EPORTFOLIO RUN LOG                DATE: '.
021100     05  RPT-MM                    PIC 99.
021200     05  FILLER                    PIC X     VALUE '/'.
021300     05  RPT-DD                    PIC 99.
021400     05  FILLER                    PIC X     VALUE '/'.
021500     05  RPT-YY                    PIC 99.
021600     05  FILLER                    PIC X(20)
021700                    VALUE ' (mm/dd/yy)         '.
021800     05  FILLER                    PIC X(63)  VALUE SPACES.
021900 01  RPT-TRAN-DETAIL.
022000     05  FILLER                    PIC X(14)
022100                              VALUE 'COMMAND     : '.
022200     05  RPT-TRAN-COMMAND          PIC X(10)  VALUE SPACES.
022300     05  FILLER                    PIC X(108) VALUE SPACES.
022400 01  RPT-GAIN-LINE.
022500     05  FILLER                    PIC X(7)  VALUE 'Gain : '.
022600     05  RPT-GAIN-AMOUNT           PIC -(8)9.99.
022700     05  FILLER                    PIC X(105) VALUE SPACES.
022800 01  RPT-TOTAL-GAIN-LINE.
022900     05  FILLER                    PIC X(34)
023000            VALUE 'Total gain for all investments: $'.
023100     05  RPT-TOTAL-GAIN-AMOUNT     PIC -(8)9.99.
023200     05  FILLER                    PIC X(85) VALUE SPACES.
023300 01  RPT-SALE-DETAIL.
023400     05  FILLER                    PIC X(19)
023500                         VALUE 'Quantity remaining:'.
023600     05  RPT-SALE-QUANTITY         PIC -(6)9.
023700     05  FILLER                    PIC X(4) VALUE ' at '.
023800     05  RPT-SALE-PRICE            PIC Z(6)9.99.
023900     05  FILLER                    PIC X(13)
024000                         VALUE '  Book value:'.
024100     05  RPT-SALE-BOOK-VALUE       PIC Z(7)9.99.
024200     05  FILLER                    PIC X(62) VALUE SPACES.
024300 01  RPT-SALE-GAIN-LINE.
024400     05  FILLER                    PIC X(24)
024500                         VALUE 'Gain from sale: $'.
024600     05  RPT-SALE-GAIN-AMOUNT      PIC -(8)9.99.
024700     05  FILLER                    PIC X(98) VALUE SPACES.
024800 01  RPT-SEARCH-DETAIL.
024900     05  RPT-SRCH-TYPE             PIC X(10) VALUE SPACES.
025000     05  FILLER                    PIC X     VALUE SPACES.
025100     05  RPT-SRCH-SYMBOL           PIC X(10) VALUE SPACES.
025200     05  FILLER                    PIC X     VALUE SPACES.
025300     05  RPT-SRCH-NAME             PIC X(40) VALUE SPACES.
025400     05  FILLER                    PIC X     VALUE SPACES.
025500     05  RPT-SRCH-QUANTITY         PIC Z(6)9.
025600     05  FILLER                    PIC X     VALUE SPACES.
025700     05  RPT-SRCH-PRICE            PIC Z(6)9.99.
025800     05  FILLER                    PIC X     VALUE SPACES.
025900     05  RPT-SRCH-BOOK-VALUE       PIC Z(7)9.99.
026000     05  FILLER                    PIC X(32) VALUE SPACES.
026100 01  RPT-NO-MATCH-LINE.
026200     05  FILLER                    PIC X(32)
026300               VALUE 'No matching investments found.'.
026400     05  FILLER                    PIC X(100) VALUE SPACES.
026500 01  RPT-ERR-LINE.
026600     05  FILLER                    PIC X(16)
026700                              VALUE 'Unrecognized or '.
026800     05  FILLER                    PIC X(14)
026900                              VALUE 'invalid data: '.
027000     05  RPT-ERR-DATA1             PIC X(40) VALUE SPACES.
027100     05  RPT-ERR-DATA2             PIC X(40) VALUE SPACES.
027200     05  FILLER                    PIC X(22) VALUE SPACES.
027300 01  RPT-IDX-HEADER.
027400     05  FILLER                    PIC X(28)
027500                       VALUE 'KEYWORD INDEX (DIAGNOSTIC):'.
027600     05  FILLER                    PIC X(104) VALUE SPACES.
027700 01  RPT-IDX-DETAIL.
027800     05  FILLER                    PIC X(3)  VALUE '   '.
027900     05  RPT-IDX-KEYWORD           PIC X(20) VALUE SPACES.
028000     05  FILLER                    PIC X(4)  VALUE ' -> '.
028100     05  RPT-IDX-POSITION          PIC ZZZZ9.
028200     05  FILLER                    PIC X(100) VALUE SPACES.
028300*
028400 01  SYSTEM-DATE-AND-TIME.
028500     05  SYSTEM-DATE.
028600         10  SYSTEM-YEAR           PIC 9(2).
028700         10  SYSTEM-MONTH          PIC 9(2).
028800         10  SYSTEM-DAY            PIC 9(2).
028850     05  FILLER                    PIC X(04).
028900****************************************************************
029000 LINKAGE SECTION.
029100 01  WS-PARM-AREA.
029200     05  WS-PARM-LEN               PIC S9(4) COMP.
029300     05  WS-PARM-TEXT              PIC X(80).
029350     05  FILLER                    PIC X(04).
029400****************************************************************
029500 PROCEDURE DIVISION USING WS-PARM-AREA.
029600****************************************************************
029700
029800 000-MAIN.
029900     ACCEPT SYSTEM-DATE-AND-TIME FROM DATE.
030000     PERFORM 900-OPEN-TRAN-AND-RPT-FILES.
030100     PERFORM 800-INIT-REPORT.
030200     PERFORM 910-VALIDATE-PARM.
030300     IF WS-ABORT-RUN
030400         PERFORM 905-CLOSE-TRAN-AND-RPT-FILES
030500         GOBACK.
030600
030700     PERFORM 920-OPEN-PORTFOLIO-FILE.
030800     IF NOT WS-ABORT-RUN
030900         PERFORM 100-LOAD-PORTFOLIO THRU 100-EXIT
031000             UNTIL WS-PORT-AT-EOF
031100         PERFORM 930-CLOSE-PORTFOLIO-INPUT
031200         PERFORM 150-DUMP-KEYWORD-INDEX
031300
031400         PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT
031500             UNTIL WS-QUIT-REQUESTED OR WS-TRAN-AT-EOF
031600
031700         PERFORM 960-REWRITE-PORTFOLIO-FILE.
031800
031900     PERFORM 905-CLOSE-TRAN-AND-RPT-FILES.
032000     GOBACK.
032100
032200****************************************************************
032300*   910-VALIDATE-PARM - THE PORTFOLIO FILE NAME MUST BE
032400*   SUPPLIED AS THE PROGRAM'S ONE RUN PARAMETER.
032500****************************************************************
032600 910-VALIDATE-PARM.
032700     IF WS-PARM-LEN = ZERO OR WS-PARM-TEXT = SPACES
032800         MOVE 'NO PORTFOLIO FILE NAME SUPPLIED ON' TO
032900             WS-ERR-MSG-DATA1
033000         MOVE 'THE RUN PARAMETER.' TO WS-ERR-MSG-DATA2
033100         PERFORM 820-REPORT-BAD-DATA
033200         MOVE 'Y' TO WS-ABORT-SW
033300         MOVE 16 TO RETURN-CODE
033400     ELSE
033500         MOVE WS-PARM-TEXT TO WS-PARM-FILE-NAME.
033600
033700****************************************************************
033800*   100-LOAD-PORTFOLIO - READS THE EPORT-FILE SIX LINES AT A
033900*   TIME (TYPE/SYMBOL/NAME/QUANTITY/PRICE/BOOKVALUE) AND
034000*   COMMITS A HOLDING TO THE TABLE AT EACH BLANK SEPARATOR.
034100****************************************************************
034200 100-LOAD-PORTFOLIO.
034300     PERFORM 710-READ-PORTFOLIO-LINE.
034400     IF WS-PORT-AT-EOF
034500         GO TO 100-EXIT.
034600     IF EPM-PORT-LINE = SPACES
034700         PERFORM 120-COMMIT-STAGED-HOLDING
034800         GO TO 100-EXIT.
034900     PERFORM 110-PARSE-LOAD-LINE.
035000 100-EXIT.
035100     EXIT.
035200
035300 110-PARSE-LOAD-LINE.
035400     MOVE SPACES TO WS-LOAD-LABEL WS-LOAD-VALUE.
035500     UNSTRING EPM-PORT-LINE DELIMITED BY ' = '
035600         INTO WS-LOAD-LABEL WS-LOAD-VALUE.
035700     ADD 1 TO WS-LOAD-LINES-SEEN.
035800     IF WS-LOAD-LABEL = 'Type'
035900         MOVE WS-LOAD-VALUE(1:10) TO WS-STAGE-TYPE
036100     ELSE IF WS-LOAD-LABEL = 'Symbol'
036200         MOVE WS-LOAD-VALUE(1:10) TO WS-STAGE-SYMBOL
036400     ELSE IF WS-LOAD-LABEL = 'Name'
036500         MOVE WS-LOAD-VALUE(1:40) TO WS-STAGE-NAME
036700     ELSE IF WS-LOAD-LABEL = 'Quantity'
036800         PERFORM 760-CONVERT-TEXT-TO-NUMBER
036900         MOVE WS-NUM-INT-PART TO WS-STAGE-QUANTITY
037100     ELSE IF WS-LOAD-LABEL = 'Price'
037200         PERFORM 760-CONVERT-TEXT-TO-NUMBER
037300         MOVE WS-NUM-RESULT TO WS-STAGE-PRICE
037500     ELSE IF WS-LOAD-LABEL = 'BookValue'
037600         PERFORM 760-CONVERT-TEXT-TO-NUMBER
037700         MOVE WS-NUM-RESULT TO WS-STAGE-BOOK-VALUE
037900     ELSE
038000         MOVE 'UNRECOGNIZED EPORT-FILE LABEL:' TO
038100             WS-ERR-MSG-DATA1
038200         MOVE WS-LOAD-LABEL TO WS-ERR-MSG-DATA2
038300         PERFORM 820-REPORT-BAD-DATA.
038400
038500 120-COMMIT-STAGED-HOLDING.
038600     IF WS-LOAD-LINES-SEEN = 0
038700         GO TO 120-EXIT.
038800     ADD 1 TO EPM-HOLDING-COUNT.
038900     SET EPM-HOLD-I TO EPM-HOLDING-COUNT.
039000     MOVE WS-STAGING-ENTRY TO EPM-HOLDING-ENTRY(EPM-HOLD-I).
039100     MOVE SPACES TO WS-STAGE-TYPE.
039200     MOVE SPACES TO WS-STAGING-ENTRY.
039300     MOVE 0 TO WS-LOAD-LINES-SEEN.
039400*    POST EVERY LOWERCASE WORD OF THE HOLDING'S NAME INTO THE
039500*    KEYWORD INDEX AGAINST THIS TABLE POSITION.
039600     MOVE 'BLDX' TO EPM-SRCH-REQUEST-CODE.
039700     MOVE EPM-HOLDING-COUNT TO EPM-SRCH-POSITION.
039800     MOVE EPM-HOLD-NAME(EPM-HOLD-I) TO EPM-SRCH-NAME.
039900     CALL 'EPM0500' USING WS-SRCH-AREA, EPM-INDEX-TABLE.
040000 120-EXIT.
040100     EXIT.
040200
040300****************************************************************
040400*   150-DUMP-KEYWORD-INDEX - DIAGNOSTIC LISTING WRITTEN AFTER
040500*   LOAD AND AGAIN AFTER EVERY SEARCH COMMAND.
040600****************************************************************
040700 150-DUMP-KEYWORD-INDEX.
040800     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
040900     WRITE REPORT-RECORD FROM RPT-IDX-HEADER.
041000     IF EPM-INDEX-ENTRY-COUNT > 0
041100         PERFORM 155-DUMP-ONE-INDEX-ENTRY
041200             VARYING EPM-IDX-I FROM 1 BY 1
041300             UNTIL EPM-IDX-I > EPM-INDEX-ENTRY-COUNT.
041400
041500 155-DUMP-ONE-INDEX-ENTRY.
041600     MOVE SPACES TO RPT-IDX-DETAIL.
041700     MOVE EPM-INDEX-KEYWORD(EPM-IDX-I) TO RPT-IDX-KEYWORD.
041750     MOVE EPM-INDEX-POSITION(EPM-IDX-I) TO RPT-IDX-POSITION.
041800     WRITE REPORT-RECORD FROM RPT-IDX-DETAIL.
041900
042000****************************************************************
042100*   200-PROCESS-TRANSACTIONS - READS ONE COMMAND WORD AND
042200*   DISPATCHES IT.
042300****************************************************************
042400 200-PROCESS-TRANSACTIONS.
042500     PERFORM 720-READ-TRAN-FILE.
042600     IF WS-TRAN-AT-EOF
042700         GO TO 200-EXIT.
042800     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
042900     MOVE EPM-TRAN-COMMAND-WORD TO RPT-TRAN-COMMAND.
043000     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.
043100     IF EPM-TRAN-COMMAND-WORD = 'buy' OR EPM-TRAN-COMMAND-WORD
043200             = 'b'
043300         PERFORM 300-PROCESS-BUY THRU 300-EXIT
043400     ELSE IF EPM-TRAN-COMMAND-WORD = 'sell'
043500         PERFORM 400-PROCESS-SELL THRU 400-EXIT
043600     ELSE IF EPM-TRAN-COMMAND-WORD = 'update' OR
043700             EPM-TRAN-COMMAND-WORD = 'u'
043800         PERFORM 500-PROCESS-UPDATE THRU 500-EXIT
043900     ELSE IF EPM-TRAN-COMMAND-WORD = 'getGain' OR
044000             EPM-TRAN-COMMAND-WORD = 'g'
044100         PERFORM 600-PROCESS-GETGAIN
044200     ELSE IF EPM-TRAN-COMMAND-WORD = 'search'
044300         PERFORM 700-PROCESS-SEARCH THRU 700-EXIT
044400     ELSE IF EPM-TRAN-COMMAND-WORD = 'quit' OR
044500             EPM-TRAN-COMMAND-WORD = 'q'
044600         MOVE 'Y' TO WS-QUIT-SW
044700     ELSE
044800         MOVE 'UNRECOGNIZED COMMAND:' TO WS-ERR-MSG-DATA1
044900         MOVE EPM-TRAN-COMMAND-WORD TO WS-ERR-MSG-DATA2
045000         PERFORM 820-REPORT-BAD-DATA.
045100 200-EXIT.
045200     EXIT.
045300
045400****************************************************************
045500*   300-PROCESS-BUY
045600****************************************************************
045700 300-PROCESS-BUY.
045800     PERFORM 720-READ-TRAN-FILE.
045900     MOVE EPM-TRAN-LINE(1:10) TO WS-CMD-TYPE-TEXT.
046000     PERFORM 720-READ-TRAN-FILE.
046100     MOVE EPM-TRAN-LINE(1:10) TO WS-CMD-SYMBOL-TEXT.
046200     MOVE WS-CMD-SYMBOL-TEXT TO WS-CMD-SYMBOL-UC.
046300     PERFORM 750-LOOKUP-SYMBOL.
046400
046500     IF WS-HOLDING-FOUND
046600*        EXISTING HOLDING - READ QUANTITY AND PRICE, APPLY
046700*        THE COMMON BUY RULE, THEN THE TYPE-SPECIFIC FIGURES
046800         PERFORM 720-READ-TRAN-FILE
046900         PERFORM 760-CONVERT-TEXT-TO-NUMBER
047000         MOVE WS-NUM-INT-PART TO WS-CMD-QUANTITY
047100         PERFORM 720-READ-TRAN-FILE
047200         PERFORM 760-CONVERT-TEXT-TO-NUMBER
047300         MOVE WS-NUM-RESULT TO WS-CMD-PRICE
047400
047500         MOVE 'BUY ' TO EPM-CALC-REQUEST-CODE
047600         MOVE EPM-HOLD-TYPE(EPM-HOLD-I) TO EPM-CALC-HOLD-TYPE
047700         MOVE WS-CMD-QUANTITY TO EPM-CALC-TRAN-QUANTITY
047800         MOVE WS-CMD-PRICE TO EPM-CALC-CURRENT-PRICE
047900         MOVE EPM-HOLD-QUANTITY(EPM-HOLD-I)
048000             TO EPM-CALC-HOLD-QUANTITY
048100         MOVE EPM-HOLD-BOOK-VALUE(EPM-HOLD-I)
048200             TO EPM-CALC-BOOK-VALUE-IN
048300         CALL 'EPM0200' USING EPM-CALC-AREA
048400
048500         ADD WS-CMD-QUANTITY TO EPM-HOLD-QUANTITY(EPM-HOLD-I)
048600         MOVE EPM-CALC-BOOK-VALUE-OUT TO
048700             EPM-HOLD-BOOK-VALUE(EPM-HOLD-I)
048800         MOVE WS-CMD-PRICE TO EPM-HOLD-PRICE(EPM-HOLD-I)
048900         MOVE EPM-CALC-PAYMENT TO
049000             EPM-HOLD-PAYMENT(EPM-HOLD-I)
049100         MOVE EPM-CALC-BOOK-VALUE-SOLD TO
049200             EPM-HOLD-BOOK-VALUE-SOLD(EPM-HOLD-I)
049300         PERFORM 960-REWRITE-PORTFOLIO-FILE
049400     ELSE IF WS-CMD-TYPE-TEXT(1:5) = 'stock' OR
049500             WS-CMD-TYPE-TEXT = 'mutualfund'
049600*        NEW HOLDING - READ NAME, QUANTITY AND PRICE
049700         PERFORM 720-READ-TRAN-FILE
049800         MOVE EPM-TRAN-LINE(1:40) TO WS-CMD-NAME-TEXT
049900         PERFORM 720-READ-TRAN-FILE
050000         PERFORM 760-CONVERT-TEXT-TO-NUMBER
050100         MOVE WS-NUM-INT-PART TO WS-CMD-QUANTITY
050200         PERFORM 720-READ-TRAN-FILE
050300         PERFORM 760-CONVERT-TEXT-TO-NUMBER
050400         MOVE WS-NUM-RESULT TO WS-CMD-PRICE
050500
050600         MOVE 'BUY ' TO EPM-CALC-REQUEST-CODE
050700         MOVE WS-CMD-TYPE-TEXT TO EPM-CALC-HOLD-TYPE
050800         MOVE WS-CMD-QUANTITY TO EPM-CALC-TRAN-QUANTITY
050900         MOVE WS-CMD-PRICE TO EPM-CALC-CURRENT-PRICE
051000         MOVE 0 TO EPM-CALC-HOLD-QUANTITY
051100         MOVE 0 TO EPM-CALC-BOOK-VALUE-IN
051200         CALL 'EPM0200' USING EPM-CALC-AREA
051300
051400         ADD 1 TO EPM-HOLDING-COUNT
051500         SET EPM-HOLD-I TO EPM-HOLDING-COUNT
051600         MOVE SPACES TO EPM-HOLDING-ENTRY(EPM-HOLD-I)
051700         MOVE WS-CMD-TYPE-TEXT TO EPM-HOLD-TYPE(EPM-HOLD-I)
051800         MOVE WS-CMD-SYMBOL-TEXT TO EPM-HOLD-SYMBOL(EPM-HOLD-I)
051900         MOVE WS-CMD-NAME-TEXT TO EPM-HOLD-NAME(EPM-HOLD-I)
052000         MOVE WS-CMD-QUANTITY TO EPM-HOLD-QUANTITY(EPM-HOLD-I)
052100         MOVE WS-CMD-PRICE TO EPM-HOLD-PRICE(EPM-HOLD-I)
052200         MOVE EPM-CALC-BOOK-VALUE-SOLD TO
052300             EPM-HOLD-BOOK-VALUE(EPM-HOLD-I)
052400         MOVE EPM-CALC-PAYMENT TO
052500             EPM-HOLD-PAYMENT(EPM-HOLD-I)
052600
052700         MOVE 'BLDX' TO EPM-SRCH-REQUEST-CODE
052800         MOVE EPM-HOLDING-COUNT TO EPM-SRCH-POSITION
052900         MOVE WS-CMD-NAME-TEXT TO EPM-SRCH-NAME
053000         CALL 'EPM0500' USING WS-SRCH-AREA, EPM-INDEX-TABLE
053100         PERFORM 960-REWRITE-PORTFOLIO-FILE
053200     ELSE
053300         MOVE 'INVALID INVESTMENT TYPE ON BUY:' TO
053400             WS-ERR-MSG-DATA1
053500         MOVE WS-CMD-TYPE-TEXT TO WS-ERR-MSG-DATA2
053600         PERFORM 820-REPORT-BAD-DATA.
053700 300-EXIT.
053800     EXIT.
053900
054000****************************************************************
054100*   400-PROCESS-SELL
054200****************************************************************
054300 400-PROCESS-SELL.
054400     PERFORM 720-READ-TRAN-FILE.
054500     MOVE EPM-TRAN-LINE(1:10) TO WS-CMD-SYMBOL-TEXT.
054600     MOVE WS-CMD-SYMBOL-TEXT TO WS-CMD-SYMBOL-UC.
054700     PERFORM 750-LOOKUP-SYMBOL.
054800     IF NOT WS-HOLDING-FOUND
054900         MOVE 'SYMBOL NOT FOUND ON SELL:' TO WS-ERR-MSG-DATA1
055000         MOVE WS-CMD-SYMBOL-TEXT TO WS-ERR-MSG-DATA2
055100         PERFORM 820-REPORT-BAD-DATA
055200         GO TO 400-EXIT.
055300
055400     PERFORM 720-READ-TRAN-FILE.
055500     PERFORM 760-CONVERT-TEXT-TO-NUMBER.
055600     MOVE WS-NUM-INT-PART TO WS-CMD-QUANTITY.
055700     PERFORM 720-READ-TRAN-FILE.
055800     PERFORM 760-CONVERT-TEXT-TO-NUMBER.
055900     MOVE WS-NUM-RESULT TO WS-CMD-PRICE.
056000
056100     IF WS-CMD-QUANTITY > EPM-HOLD-QUANTITY(EPM-HOLD-I)
056200         MOVE 'INSUFFICIENT QUANTITY FOR SYMBOL:' TO
056300             WS-ERR-MSG-DATA1
056400         MOVE WS-CMD-SYMBOL-TEXT TO WS-ERR-MSG-DATA2
056500         PERFORM 820-REPORT-BAD-DATA
056600         GO TO 400-EXIT.
056700
056800     MOVE 'SELL' TO EPM-CALC-REQUEST-CODE.
056900     MOVE EPM-HOLD-TYPE(EPM-HOLD-I) TO EPM-CALC-HOLD-TYPE.
057000     MOVE WS-CMD-QUANTITY TO EPM-CALC-TRAN-QUANTITY.
057100     MOVE WS-CMD-PRICE TO EPM-CALC-CURRENT-PRICE.
057200     MOVE EPM-HOLD-QUANTITY(EPM-HOLD-I)
057300         TO EPM-CALC-HOLD-QUANTITY.
057400     MOVE EPM-HOLD-BOOK-VALUE(EPM-HOLD-I)
057500         TO EPM-CALC-BOOK-VALUE-IN.
057600     CALL 'EPM0200' USING EPM-CALC-AREA.
057700
057800     SUBTRACT WS-CMD-QUANTITY FROM
057900         EPM-HOLD-QUANTITY(EPM-HOLD-I).
058000     MOVE EPM-CALC-BOOK-VALUE-OUT TO
058100         EPM-HOLD-BOOK-VALUE(EPM-HOLD-I).
058200     MOVE WS-CMD-PRICE TO EPM-HOLD-PRICE(EPM-HOLD-I).
058300     MOVE EPM-CALC-GAIN TO EPM-HOLD-GAIN(EPM-HOLD-I).
058400     MOVE EPM-CALC-PAYMENT TO EPM-HOLD-PAYMENT(EPM-HOLD-I).
058500
058600     MOVE SPACES TO RPT-SALE-DETAIL.
058700     MOVE EPM-HOLD-QUANTITY(EPM-HOLD-I) TO RPT-SALE-QUANTITY.
058800     MOVE EPM-HOLD-PRICE(EPM-HOLD-I) TO RPT-SALE-PRICE.
058900     MOVE EPM-HOLD-BOOK-VALUE(EPM-HOLD-I) TO
059000         RPT-SALE-BOOK-VALUE.
059100     WRITE REPORT-RECORD FROM RPT-SALE-DETAIL.
059200     MOVE SPACES TO RPT-SALE-GAIN-LINE.
059300     MOVE EPM-CALC-GAIN TO RPT-SALE-GAIN-AMOUNT.
059400     WRITE REPORT-RECORD FROM RPT-SALE-GAIN-LINE.
059500
059550*    THE HOLDING'S KEYWORDS COME OUT OF THE INDEX ON EVERY SALE,
059560*    WHETHER OR NOT IT SELLS OUT - ONLY THE PORTFOLIO TABLE
059570*    ENTRY ITSELF SURVIVES A PARTIAL SALE, SO THE SURVIVING
059580*    ROWS' POSITIONS ARE ONLY RENUMBERED WHEN THE SALE ALSO
059590*    EMPTIES THE HOLDING AND 410-COMPACT-ONE-HOLDING BELOW IS
059595*    ABOUT TO SHIFT THE PORTFOLIO TABLE THE SAME WAY.
059600     MOVE 'RMVX' TO EPM-SRCH-REQUEST-CODE.
059700     SET EPM-SRCH-POSITION TO EPM-HOLD-I.
059800     MOVE EPM-HOLD-NAME(EPM-HOLD-I) TO EPM-SRCH-NAME.
059850     IF EPM-HOLD-QUANTITY(EPM-HOLD-I) = 0
059860         MOVE 'Y' TO EPM-SRCH-RENUMBER-SW
059870     ELSE
059880         MOVE 'N' TO EPM-SRCH-RENUMBER-SW.
059900     CALL 'EPM0500' USING WS-SRCH-AREA, EPM-INDEX-TABLE.
060000
060100     IF EPM-HOLD-QUANTITY(EPM-HOLD-I) = 0
060150         PERFORM 410-COMPACT-ONE-HOLDING
060200             VARYING WS-WORK-INDEX FROM EPM-HOLD-I BY 1
060250             UNTIL WS-WORK-INDEX >= EPM-HOLDING-COUNT
060600         SUBTRACT 1 FROM EPM-HOLDING-COUNT.
060700
060800     PERFORM 960-REWRITE-PORTFOLIO-FILE.
060900 400-EXIT.
061000     EXIT.
061050
061060 410-COMPACT-ONE-HOLDING.
061070     MOVE EPM-HOLDING-ENTRY(WS-WORK-INDEX + 1)
061080         TO EPM-HOLDING-ENTRY(WS-WORK-INDEX).
061100
061200****************************************************************
061300*   500-PROCESS-UPDATE - REFRESH EVERY HOLDING'S PRICE AND
061400*   REPORT ITS GAIN AT THAT PRICE
061500****************************************************************
061600 500-PROCESS-UPDATE.
061700     IF EPM-HOLDING-COUNT = 0
061800         GO TO 500-EXIT.
061900     PERFORM 510-UPDATE-ONE-HOLDING
061950         VARYING EPM-HOLD-I FROM 1 BY 1
062000         UNTIL EPM-HOLD-I > EPM-HOLDING-COUNT.
062050     PERFORM 960-REWRITE-PORTFOLIO-FILE.
062060 500-EXIT.
062070     EXIT.
062080
062090 510-UPDATE-ONE-HOLDING.
062100     PERFORM 720-READ-TRAN-FILE.
062200     PERFORM 760-CONVERT-TEXT-TO-NUMBER.
062300     MOVE WS-NUM-RESULT TO WS-CMD-PRICE.
062400
062500     MOVE 'GAIN' TO EPM-CALC-REQUEST-CODE.
062600     MOVE EPM-HOLD-TYPE(EPM-HOLD-I) TO EPM-CALC-HOLD-TYPE.
062700     MOVE WS-CMD-PRICE TO EPM-CALC-CURRENT-PRICE.
062800     MOVE EPM-HOLD-QUANTITY(EPM-HOLD-I)
062900         TO EPM-CALC-HOLD-QUANTITY.
063000     MOVE EPM-HOLD-BOOK-VALUE(EPM-HOLD-I)
063100         TO EPM-CALC-BOOK-VALUE-IN.
063200     CALL 'EPM0200' USING EPM-CALC-AREA.
063300
063400     MOVE WS-CMD-PRICE TO EPM-HOLD-PRICE(EPM-HOLD-I).
063500     MOVE EPM-CALC-GAIN TO EPM-HOLD-GAIN(EPM-HOLD-I).
063600     MOVE SPACES TO RPT-GAIN-LINE.
063700     MOVE EPM-CALC-GAIN TO RPT-GAIN-AMOUNT.
063800     WRITE REPORT-RECORD FROM RPT-GAIN-LINE.
064300
064400****************************************************************
064500*   600-PROCESS-GETGAIN - SUM calculateGain(CURRENT PRICE)
064600*   OVER ALL HOLDINGS AND PRINT THE TOTAL
064700****************************************************************
064800 600-PROCESS-GETGAIN.
064900     MOVE 0 TO WS-TOTAL-GAIN.
065000     IF EPM-HOLDING-COUNT > 0
065100         PERFORM 610-ACCUM-ONE-HOLDING-GAIN
065150             VARYING EPM-HOLD-I FROM 1 BY 1
065200             UNTIL EPM-HOLD-I > EPM-HOLDING-COUNT.
065250     MOVE SPACES TO RPT-TOTAL-GAIN-LINE.
065300     MOVE WS-TOTAL-GAIN TO RPT-TOTAL-GAIN-AMOUNT.
065400     WRITE REPORT-RECORD FROM RPT-TOTAL-GAIN-LINE.
065450
065460 610-ACCUM-ONE-HOLDING-GAIN.
065470     MOVE 'GAIN' TO EPM-CALC-REQUEST-CODE.
065480     MOVE EPM-HOLD-TYPE(EPM-HOLD-I) TO EPM-CALC-HOLD-TYPE.
065490     MOVE EPM-HOLD-PRICE(EPM-HOLD-I) TO EPM-CALC-CURRENT-PRICE.
065500     MOVE EPM-HOLD-QUANTITY(EPM-HOLD-I)
065510         TO EPM-CALC-HOLD-QUANTITY.
065520     MOVE EPM-HOLD-BOOK-VALUE(EPM-HOLD-I)
065530         TO EPM-CALC-BOOK-VALUE-IN.
065540     CALL 'EPM0200' USING EPM-CALC-AREA.
065550     ADD EPM-CALC-GAIN TO WS-TOTAL-GAIN.
066800
066900****************************************************************
067000*   700-PROCESS-SEARCH
067100****************************************************************
067200 700-PROCESS-SEARCH.
067300     MOVE SPACES TO WS-SRCH-AREA.
067400     MOVE 'SRCH' TO EPM-SRCH-REQUEST-CODE.
067500     PERFORM 720-READ-TRAN-FILE.
067600     MOVE EPM-TRAN-LINE(1:10) TO EPM-SRCH-SYMBOL.
067700     PERFORM 720-READ-TRAN-FILE.
067800     MOVE EPM-TRAN-KEYWORD-TEXT TO EPM-SRCH-KEYWORDS.
067900     PERFORM 720-READ-TRAN-FILE.
068000     IF EPM-TRAN-LINE = SPACES
068100         MOVE 'Y' TO EPM-SRCH-LOW-BOUND-SW
068200     ELSE
068300         PERFORM 760-CONVERT-TEXT-TO-NUMBER
068400         MOVE WS-NUM-RESULT TO EPM-SRCH-LOW-BOUND.
068500     PERFORM 720-READ-TRAN-FILE.
068600     IF EPM-TRAN-LINE = SPACES
068700         MOVE 'Y' TO EPM-SRCH-HIGH-BOUND-SW
068800     ELSE
068900         PERFORM 760-CONVERT-TEXT-TO-NUMBER
069000         MOVE WS-NUM-RESULT TO EPM-SRCH-HIGH-BOUND.
069100
069200     CALL 'EPM0500' USING WS-SRCH-AREA, EPM-INDEX-TABLE,
069300             EPM-HOLDING-TABLE.
069400
069500     IF EPM-SRCH-MATCH-COUNT = 0
069600         WRITE REPORT-RECORD FROM RPT-NO-MATCH-LINE
069700     ELSE
069800         PERFORM 705-PRINT-ONE-MATCH
069850             VARYING EPM-SRCH-M-I FROM 1 BY 1
069900             UNTIL EPM-SRCH-M-I > EPM-SRCH-MATCH-COUNT.
071300     PERFORM 150-DUMP-KEYWORD-INDEX.
071400 700-EXIT.
071500     EXIT.
071550
071560 705-PRINT-ONE-MATCH.
071570     SET EPM-HOLD-I TO EPM-SRCH-MATCH-POSITIONS(EPM-SRCH-M-I).
071580     MOVE SPACES TO RPT-SEARCH-DETAIL.
071590     MOVE EPM-HOLD-TYPE(EPM-HOLD-I) TO RPT-SRCH-TYPE.
071600     MOVE EPM-HOLD-SYMBOL(EPM-HOLD-I) TO RPT-SRCH-SYMBOL.
071610     MOVE EPM-HOLD-NAME(EPM-HOLD-I) TO RPT-SRCH-NAME.
071620     MOVE EPM-HOLD-QUANTITY(EPM-HOLD-I) TO RPT-SRCH-QUANTITY.
071630     MOVE EPM-HOLD-PRICE(EPM-HOLD-I) TO RPT-SRCH-PRICE.
071640     MOVE EPM-HOLD-BOOK-VALUE(EPM-HOLD-I) TO RPT-SRCH-BOOK-VALUE.
071650     WRITE REPORT-RECORD FROM RPT-SEARCH-DETAIL.
071660
071700****************************************************************
071800*   750-LOOKUP-SYMBOL - CASE-INSENSITIVE SYMBOL SEARCH OF THE
071900*   PORTFOLIO TABLE.  SETS WS-FOUND-SW AND EPM-HOLD-I.
072000****************************************************************
072100 750-LOOKUP-SYMBOL.
072200     MOVE 'N' TO WS-FOUND-SW.
072300     INSPECT WS-CMD-SYMBOL-UC CONVERTING
072400         'abcdefghijklmnopqrstuvwxyz' TO
072500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
072600     IF EPM-HOLDING-COUNT = 0
072700         GO TO 750-EXIT.
072800     PERFORM 755-CHECK-ONE-HOLDING-SYMBOL
072850         VARYING EPM-HOLD-I FROM 1 BY 1
072900         UNTIL EPM-HOLD-I > EPM-HOLDING-COUNT
072950            OR WS-HOLDING-FOUND.
073000     IF WS-HOLDING-FOUND
073050         SET EPM-HOLD-I TO WS-WORK-INDEX.
073900 750-EXIT.
074000     EXIT.
074050
074060 755-CHECK-ONE-HOLDING-SYMBOL.
074070     MOVE EPM-HOLD-SYMBOL(EPM-HOLD-I) TO WS-HOLD-SYMBOL-UC.
074080     INSPECT WS-HOLD-SYMBOL-UC CONVERTING
074090         'abcdefghijklmnopqrstuvwxyz' TO
074100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
074110     IF WS-HOLD-SYMBOL-UC = WS-CMD-SYMBOL-UC
074120         MOVE 'Y' TO WS-FOUND-SW
074130         SET WS-WORK-INDEX TO EPM-HOLD-I.
074150
074200****************************************************************
074300*   760-CONVERT-TEXT-TO-NUMBER - THE LAST LINE READ CARRIES
074400*   A TEXT NUMBER SUCH AS "1500" OR "23.75".  SPLIT ON THE
074500*   DECIMAL POINT (THIS SHOP DOES NOT HAVE NUMVAL) AND BUILD
074600*   A TWO-DECIMAL COMP-3 RESULT.
074700****************************************************************
074800 760-CONVERT-TEXT-TO-NUMBER.
074900     MOVE 0 TO WS-NUM-INT-PART WS-NUM-FRAC-PART.
075000     UNSTRING EPM-TRAN-NUMERIC-TEXT DELIMITED BY '.'
075100         INTO WS-NUM-INT-PART WS-NUM-FRAC-PART.
075200     COMPUTE WS-NUM-RESULT ROUNDED =
075300         WS-NUM-INT-PART + (WS-NUM-FRAC-PART / 100).
075400
075500****************************************************************
075600*   FILE I/O PARAGRAPHS
075700****************************************************************
075800 710-READ-PORTFOLIO-LINE.
075900     READ PORTFOLIO-FILE
076000         AT END MOVE 'Y' TO WS-PORT-FILE-EOF.
076100     IF NOT WS-PORT-OK AND NOT WS-PORT-AT-EOF-ST
076200         MOVE 'ERROR READING EPORT-FILE. STATUS:' TO
076300             WS-ERR-MSG-DATA1
076400         MOVE WS-PORT-STATUS TO WS-ERR-MSG-DATA2
076500         PERFORM 820-REPORT-BAD-DATA
076600         MOVE 'Y' TO WS-PORT-FILE-EOF.
076700
076800 720-READ-TRAN-FILE.
076900     READ TRAN-FILE
077000         AT END MOVE 'Y' TO WS-TRAN-FILE-EOF.
077100     IF NOT WS-TRAN-OK AND NOT WS-TRAN-AT-EOF-ST
077200         MOVE 'ERROR READING EPTRAN FILE. STATUS:' TO
077300             WS-ERR-MSG-DATA1
077400         MOVE WS-TRAN-STATUS TO WS-ERR-MSG-DATA2
077500         PERFORM 820-REPORT-BAD-DATA
077600         MOVE 'Y' TO WS-TRAN-FILE-EOF.
077700
077800 800-INIT-REPORT.
077900     MOVE SYSTEM-YEAR TO RPT-YY.
078000     MOVE SYSTEM-MONTH TO RPT-MM.
078100     MOVE SYSTEM-DAY TO RPT-DD.
078200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
078300
078400 820-REPORT-BAD-DATA.
078500     MOVE SPACES TO RPT-ERR-LINE.
078600     MOVE WS-ERR-MSG-DATA1 TO RPT-ERR-DATA1.
078700     MOVE WS-ERR-MSG-DATA2 TO RPT-ERR-DATA2.
078800     WRITE REPORT-RECORD FROM RPT-ERR-LINE.
078900
079000 900-OPEN-TRAN-AND-RPT-FILES.
079100     OPEN INPUT  TRAN-FILE
079200          OUTPUT REPORT-FILE.
079300     IF NOT WS-TRAN-OK
079400         DISPLAY 'ERROR OPENING EPTRAN FILE. RC:' WS-TRAN-STATUS
079500         MOVE 16 TO RETURN-CODE
079600         MOVE 'Y' TO WS-TRAN-FILE-EOF
079700         MOVE 'Y' TO WS-QUIT-SW.
079800     IF WS-RPT-STATUS NOT = '00'
079900         DISPLAY 'ERROR OPENING EPRPT FILE. RC:' WS-RPT-STATUS
080000         MOVE 16 TO RETURN-CODE
080100         MOVE 'Y' TO WS-TRAN-FILE-EOF
080200         MOVE 'Y' TO WS-QUIT-SW.
080300
080400 905-CLOSE-TRAN-AND-RPT-FILES.
080500     CLOSE TRAN-FILE.
080600     CLOSE REPORT-FILE.
080700
080800****************************************************************
080900*   920-OPEN-PORTFOLIO-FILE - IF THE FILE DOES NOT EXIST,
081000*   CREATE AN EMPTY ONE AND START WITH AN EMPTY PORTFOLIO.
081100****************************************************************
081200 920-OPEN-PORTFOLIO-FILE.
081300     OPEN INPUT PORTFOLIO-FILE.
081400     IF WS-PORT-NOT-FOUND
081500         CLOSE PORTFOLIO-FILE
081600         OPEN OUTPUT PORTFOLIO-FILE
081700         CLOSE PORTFOLIO-FILE
081800         OPEN INPUT PORTFOLIO-FILE.
081900     IF NOT WS-PORT-OK
082000         DISPLAY 'ERROR OPENING EPORT-FILE. RC:' WS-PORT-STATUS
082100         MOVE 16 TO RETURN-CODE
082200         MOVE 'Y' TO WS-ABORT-SW
082300         MOVE 'Y' TO WS-PORT-FILE-EOF.
082400
082500 930-CLOSE-PORTFOLIO-INPUT.
082600     CLOSE PORTFOLIO-FILE.
082700
082800****************************************************************
082900*   960-REWRITE-PORTFOLIO-FILE - WRITES EVERY HOLDING BACK TO
083000*   THE EPORT-FILE AS SIX LABELED LINES PLUS A BLANK SEPARATOR.
083100****************************************************************
083200 960-REWRITE-PORTFOLIO-FILE.
083300     OPEN OUTPUT PORTFOLIO-FILE.
083400     IF EPM-HOLDING-COUNT > 0
083500         PERFORM 970-WRITE-HOLDING-GROUP
083600             VARYING EPM-HOLD-I FROM 1 BY 1
083700             UNTIL EPM-HOLD-I > EPM-HOLDING-COUNT.
083900     CLOSE PORTFOLIO-FILE.
084000
084100 970-WRITE-HOLDING-GROUP.
084200     MOVE SPACES TO EPM-PORT-LINE.
084300     STRING 'Type = ' DELIMITED BY SIZE
084400             EPM-HOLD-TYPE(EPM-HOLD-I) DELIMITED BY SPACE
084500             INTO EPM-PORT-LINE.
084600     WRITE EPM-PORT-LINE.
084700     MOVE SPACES TO EPM-PORT-LINE.
084800     STRING 'Symbol = ' DELIMITED BY SIZE
084900             EPM-HOLD-SYMBOL(EPM-HOLD-I) DELIMITED BY SPACE
085000             INTO EPM-PORT-LINE.
085100     WRITE EPM-PORT-LINE.
085200     MOVE SPACES TO EPM-PORT-LINE.
085300     STRING 'Name = ' DELIMITED BY SIZE
085400             EPM-HOLD-NAME(EPM-HOLD-I) DELIMITED BY SIZE
085500             INTO EPM-PORT-LINE.
085600     WRITE EPM-PORT-LINE.
085700     MOVE SPACES TO EPM-PORT-LINE.
085800     MOVE EPM-HOLD-QUANTITY(EPM-HOLD-I) TO WS-QTY-EDIT.
085900     STRING 'Quantity = ' DELIMITED BY SIZE
086000             WS-QTY-EDIT DELIMITED BY SIZE
086100             INTO EPM-PORT-LINE.
086200     WRITE EPM-PORT-LINE.
086300     MOVE SPACES TO EPM-PORT-LINE.
086400     MOVE EPM-HOLD-PRICE(EPM-HOLD-I) TO WS-NUM-RESULT.
086500     PERFORM 980-FORMAT-AMOUNT-TEXT.
086600     STRING 'Price = ' DELIMITED BY SIZE
086700             WS-LOAD-VALUE(1:12) DELIMITED BY SIZE
086800             INTO EPM-PORT-LINE.
086900     WRITE EPM-PORT-LINE.
087000     MOVE SPACES TO EPM-PORT-LINE.
087100     MOVE EPM-HOLD-BOOK-VALUE(EPM-HOLD-I) TO WS-NUM-RESULT.
087200     PERFORM 980-FORMAT-AMOUNT-TEXT.
087300     STRING 'BookValue = ' DELIMITED BY SIZE
087400             WS-LOAD-VALUE(1:12) DELIMITED BY SIZE
087500             INTO EPM-PORT-LINE.
087600     WRITE EPM-PORT-LINE.
087700     MOVE SPACES TO EPM-PORT-LINE.
087800     WRITE EPM-PORT-LINE.
087900
088000****************************************************************
088100*   980-FORMAT-AMOUNT-TEXT - EDITS WS-NUM-RESULT (S9(9)V99
088200*   COMP-3) INTO WS-LOAD-VALUE AS A FIXED TWO-DECIMAL TEXT
088300*   AMOUNT FOR THE EPORT-FILE.
088400****************************************************************
088500 980-FORMAT-AMOUNT-TEXT.
088600     MOVE SPACES TO WS-LOAD-VALUE.
088700     MOVE WS-NUM-RESULT TO WS-NUM-EDIT.
088800     MOVE WS-NUM-EDIT TO WS-LOAD-VALUE(1:12).
088900
089000*  END OF PROGRAM EPM0100
