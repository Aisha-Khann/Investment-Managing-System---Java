000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  EPMIDXT                                          *
000400*                                                                *
000500*   DESCRIBES:  IN-MEMORY KEYWORD INDEX TABLE BUILT AT LOAD      *
000600*               TIME FROM EACH HOLDING'S NAME.  ONE ROW PER      *
000700*               KEYWORD-PER-HOLDING (A HOLDING WITH A FOUR-WORD  *
000800*               NAME POSTS FOUR ROWS), CARRYING THE HOLDING'S    *
000900*               POSITION IN EPM-HOLDING-TABLE.  THE SEARCH        *
001000*               COMMAND INTERSECTS THE POSITION LISTS OF THE      *
001100*               ROWS MATCHING EACH OF ITS KEYWORDS TO FIND        *
001200*               HOLDINGS CONTAINING ALL OF THEM, THEN TESTS       *
001300*               SYMBOL AND PRICE RANGE AGAINST THE HOLDING        *
001400*               ITSELF.  SHARED BY EPM0100 (BUILDS/OWNS THE       *
001500*               TABLE) AND EPM0500 (MAINTAINS/SEARCHES IT,        *
001600*               PASSED BY REFERENCE).                             *
001700*                                                                *
001800******************************************************************
001900*   MAINT LOG                                                    *
002000*   ---------------------------------------------------------   *
002100*   06/21/1993  D.ARCE     ORIGINAL LAYOUT FOR NAME-SEARCH LAB   *
002200*   09/09/1998  T.OYELARAN Y2K REVIEW - NO DATE FIELDS, NO CHG   *
002300*   05/17/2002  L.PACHECO  RESIZED TABLE TO 2000 ROWS, CR-20114  *
002400*   05/17/2002  L.PACHECO  REPLACED SYMBOL/TYPE COLUMNS WITH     *
002500*                          HOLDING POSITION - SEARCH NOW RE-     *
002600*                          READS SYMBOL/PRICE OFF THE HOLDING    *
002700*                          TABLE ITSELF, CR-20114                *
002800******************************************************************
002900 01  EPM-INDEX-TABLE.
003000     05  EPM-INDEX-ENTRY-COUNT             PIC S9(05) COMP-3.
003100     05  FILLER                            PIC X(04).
003200     05  EPM-INDEX-ENTRY OCCURS 2000 TIMES
003300             INDEXED BY EPM-IDX-I EPM-IDX-J.
003400         10  EPM-INDEX-KEYWORD              PIC X(20).
003500         10  EPM-INDEX-POSITION              PIC S9(05) COMP-3.
003600         10  FILLER                          PIC X(13).
