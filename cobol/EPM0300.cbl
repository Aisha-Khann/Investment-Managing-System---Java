000100****************************************************************
000200* PROGRAM:  EPM0300
000300*           ePortfolio Investment Management System
000400*
000500* AUTHOR :  D. ARCE
000600*           MERIDIAN TRUST INVESTMENT SERVICES
000700*           APPLICATIONS PROGRAMMING - TRUST & BROKERAGE
000800*
000900* DATE-WRITTEN:  08/15/1990
001000*
001100* FUNCTION:
001200*   STOCK RULES SUBROUTINE - COMMISSION-ADJUSTED BOOK VALUE,
001300*   PAYMENT AND GAIN CALCULATIONS FOR HOLDINGS OF TYPE
001400*   "stock".  CALLED BY EPM0200 ONLY WHEN THE HOLDING BEING
001500*   POSTED IS A STOCK.
001600*
001700*****************************************************************
001800* Linkage:
001900*      parameters:
002000*        1: EPM-CALC-AREA (EPMCALC) - request, input, output
002100*****************************************************************
002200*   CHANGE LOG
002300*   -------------------------------------------------------
002400*   08/15/1990  DA-034   ORIGINAL PROGRAM - SPLIT OUT OF
002500*                        EPM0200 FOR THE STOCK-SPECIFIC RULES
002600*   09/09/1998  TO-071   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002700*   04/03/2001  LP-081   BOOKVALUE(QTY,PRICE) NOW RETURNED IN
002800*                        BOOK-VALUE-SOLD, NOT BOOK-VALUE-OUT,
002900*                        SO IT NO LONGER CLOBBERS THE CALLER'S
003000*                        ACCUMULATED TOTAL - CR-20071
003100****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. EPM0300.
003400 AUTHOR. D. ARCE.
003500 INSTALLATION. MERIDIAN TRUST INVESTMENT SERVICES.
003600 DATE-WRITTEN. 08/15/1990.
003700 DATE-COMPILED.
003800 SECURITY. COMPANY CONFIDENTIAL - TRUST DEPARTMENT USE ONLY.
003900 ENVIRONMENT DIVISION.
003950 CONFIGURATION SECTION.
003960 SPECIAL-NAMES.
003970     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100*****************************************************************
004200 DATA DIVISION.
004300
004400 WORKING-STORAGE SECTION.
004500*
004550 77  WS-PROGRAM-STATUS             PIC X(30) VALUE SPACES.
004800*
004900 01  EPM-CONSTANTS.
005000     05  EPM-COMMISSION            PIC S9(3)V99 COMP-3
005100                                        VALUE +9.99.
005120     05  EPM-COMMISSION-RDF REDEFINES EPM-COMMISSION
005140                                        PIC X(03).
005160     05  FILLER                    PIC X(06).
005200*****************************************************************
005300 LINKAGE SECTION.
005400
005500 COPY EPMCALC.
005600
005700*****************************************************************
005800 PROCEDURE DIVISION USING EPM-CALC-AREA.
005900
006000 000-MAIN.
006100     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
006200     IF EPM-CALC-REQ-BUY
006300         PERFORM 100-STOCK-BUY-FIGURES
006400     ELSE IF EPM-CALC-REQ-GAIN
006500         PERFORM 300-STOCK-GAIN
006600     ELSE
006700         MOVE 'INVALID REQUEST CODE TO EPM0300' TO
006800             EPM-CALC-ERRMSG
006900         MOVE 4 TO EPM-CALC-RETURN-CODE.
007000     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
007100     GOBACK.
007200
007300****************************************************************
007400*   100-STOCK-BUY-FIGURES
007500*      BOOKVALUE(QTY,PRICE) = QTY * PRICE + COMMISSION
007600*      PAYMENT(QTY,PRICE)   = QTY * PRICE + COMMISSION
007700*   NEITHER FIGURE DEPENDS ON ANY EXISTING BOOK VALUE - THESE
007800*   ARE THE PER-TRANSACTION AMOUNTS FOR THIS BUY ALONE.
007900****************************************************************
008000 100-STOCK-BUY-FIGURES.
008100     COMPUTE EPM-CALC-BOOK-VALUE-SOLD ROUNDED =
008200         (EPM-CALC-TRAN-QUANTITY * EPM-CALC-CURRENT-PRICE) +
008300         EPM-COMMISSION.
008400     COMPUTE EPM-CALC-PAYMENT ROUNDED =
008500         (EPM-CALC-TRAN-QUANTITY * EPM-CALC-CURRENT-PRICE) +
008600         EPM-COMMISSION.
008700
008800****************************************************************
008900*   300-STOCK-GAIN
009000*      GAIN = BASE GAIN (ALREADY COMPUTED BY EPM0200 AND
009100*             CARRIED IN EPM-CALC-GAIN ON ENTRY) - COMMISSION
009200****************************************************************
009300 300-STOCK-GAIN.
009400     COMPUTE EPM-CALC-GAIN ROUNDED =
009500         EPM-CALC-GAIN - EPM-COMMISSION.
009600
009700*  END OF PROGRAM EPM0300
