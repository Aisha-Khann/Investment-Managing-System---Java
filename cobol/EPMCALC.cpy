000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  EPMCALC                                          *
000400*                                                                *
000500*   DESCRIBES:  CALL LINKAGE BETWEEN THE INVESTMENT CORE RULES   *
000600*               SUBPROGRAM (EPM0200) AND THE DRIVER (EPM0100),   *
000700*               AND BETWEEN EPM0200 AND THE TYPE-SPECIFIC RULES  *
000800*               SUBPROGRAMS (EPM0300 STOCK, EPM0400 FUND).       *
000900*               FOLLOWS THE SHOP'S STANDARD COMMUNICATION-AREA   *
001000*               PATTERN - REQUEST CODE, INPUT GROUP, OUTPUT      *
001100*               GROUP, NUMERIC RETURN CODE WITH 88-LEVEL.        *
001200*                                                                *
001300******************************************************************
001400*   MAINT LOG                                                    *
001500*   ---------------------------------------------------------   *
001600*   03/14/1987  R.KOHN     ORIGINAL LAYOUT - BUY/SELL ONLY       *
001700*   11/02/1989  R.KOHN     ADDED GAIN REQUEST FOR GETGAIN CMD    *
001800*   09/09/1998  T.OYELARAN Y2K REVIEW - NO DATE FIELDS, NO CHG   *
001900*   04/03/2001  L.PACHECO  ADDED HOLD-TYPE FOR FUND RULES        *
002000*                          DISPATCH, CR-20071                    *
002100******************************************************************
002200 01  EPM-CALC-AREA.
002300*        ------------------------------------------------
002400*        REQUEST CODE - WHAT EPM0200 (OR EPM0300/0400) IS
002500*        BEING ASKED TO DO.  04/03/2001 LP-081: ADDED
002501*        BOOK-VALUE-SOLD BELOW FOR THE PER-TRANSACTION
002502*        (NON-ACCUMULATED) TYPE-SPECIFIC FIGURE, CR-20071.
002600*        ------------------------------------------------
002700     05  EPM-CALC-REQUEST-CODE            PIC X(04).
002800         88  EPM-CALC-REQ-BUY              VALUE 'BUY '.
002900         88  EPM-CALC-REQ-SELL             VALUE 'SELL'.
003000         88  EPM-CALC-REQ-GAIN             VALUE 'GAIN'.
003100     05  EPM-CALC-HOLD-TYPE                PIC X(10).
003200         88  EPM-CALC-TYPE-STOCK           VALUE 'stock     '.
003300         88  EPM-CALC-TYPE-FUND            VALUE 'mutualfund'.
003320*        04/03/2001 LP-081: FIRST-CHAR VIEW USED BY THE ERROR
003340*        TRAP WHEN THE TYPE TEXT COMES IN UNRECOGNIZED, CR-20071
003360     05  EPM-CALC-TYPE-RDF REDEFINES EPM-CALC-HOLD-TYPE.
003380         10  EPM-CALC-TYPE-FIRST-CHAR      PIC X.
003390         10  FILLER                        PIC X(09).
003400*        ------------------------------------------------
003500*        INPUT
003600*        ------------------------------------------------
003700     05  EPM-CALC-INPUT.
003800         10  EPM-CALC-TRAN-QUANTITY        PIC S9(7)     COMP-3.
003900         10  EPM-CALC-CURRENT-PRICE        PIC S9(7)V99  COMP-3.
004000         10  EPM-CALC-HOLD-QUANTITY        PIC S9(7)     COMP-3.
004100         10  EPM-CALC-BOOK-VALUE-IN        PIC S9(9)V99  COMP-3.
004200*        ------------------------------------------------
004300*        OUTPUT
004400*        ------------------------------------------------
004500     05  EPM-CALC-OUTPUT.
004600         10  EPM-CALC-BOOK-VALUE-OUT       PIC S9(9)V99  COMP-3.
004650         10  EPM-CALC-BOOK-VALUE-SOLD      PIC S9(9)V99  COMP-3.
004700         10  EPM-CALC-PAYMENT              PIC S9(9)V99  COMP-3.
004800         10  EPM-CALC-GAIN                 PIC S9(9)V99  COMP-3.
004900         10  EPM-CALC-ERRMSG                PIC X(80).
005000         10  EPM-CALC-RETURN-CODE           PIC 9(04).
005100             88  EPM-CALC-REQUEST-SUCCESS    VALUE 0.
005200         10  EPM-CALC-RETCODE-RDF
005300                 REDEFINES EPM-CALC-RETURN-CODE
005400                                             PIC X(04).
005450         10  FILLER                         PIC X(08).
