000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  EPMTRAN                                          *
000400*                                                                *
000500*   DESCRIBES:  ONE LINE OF THE COMMAND/TRANSACTION INPUT FILE   *
000600*               (EPTRAN-FILE).  THE FILE CARRIES ONE FREE-FORM   *
000700*               VALUE PER LINE - A COMMAND WORD, THEN, DEPENDING *
000800*               ON THE COMMAND, A SEQUENCE OF PROMPTED FIELDS    *
000900*               (TYPE, SYMBOL, NAME, QUANTITY, PRICE, KEYWORD    *
001000*               LIST, LOWER BOUND, UPPER BOUND).  THE DRIVER     *
001100*               (EPM0100) KNOWS WHAT IS EXPECTED NEXT FROM THE   *
001200*               COMMAND CURRENTLY BEING PROCESSED.               *
001300*                                                                *
001400******************************************************************
001500*   MAINT LOG                                                    *
001600*   ---------------------------------------------------------   *
001700*   03/14/1987  R.KOHN     ORIGINAL LAYOUT                       *
001800*   02/08/1991  D.ARCE     ADDED ABBREVIATED COMMAND LETTERS     *
001900*   09/09/1998  T.OYELARAN Y2K REVIEW - NO DATE FIELDS, NO CHG   *
002000*   05/17/2002  L.PACHECO  ADDED KEYWORD-LIST REDEFINE FOR       *
002100*                          SEARCH CR-20114                       *
002200******************************************************************
002300 01  EPM-TRAN-RECORD.
002400     05  EPM-TRAN-LINE                    PIC X(80).
002500*        ------------------------------------------------
002600*        COMMAND-WORD VIEW - USED ONLY ON THE FIRST LINE
002700*        OF A TRANSACTION GROUP
002800*        ------------------------------------------------
002900 01  EPM-TRAN-COMMAND-AREA REDEFINES EPM-TRAN-RECORD.
003000     05  EPM-TRAN-COMMAND-WORD             PIC X(10).
003100     05  FILLER                            PIC X(70).
003200*        ------------------------------------------------
003300*        NUMERIC-PROMPT VIEW - USED WHEN THE EXPECTED
003400*        FIELD IS QUANTITY, PRICE OR A PRICE BOUND
003500*        ------------------------------------------------
003600 01  EPM-TRAN-NUMERIC-AREA REDEFINES EPM-TRAN-RECORD.
003700     05  EPM-TRAN-NUMERIC-TEXT             PIC X(20).
003800     05  FILLER                            PIC X(60).
003900*        ------------------------------------------------
004000*        KEYWORD-LIST VIEW - USED ON THE SEARCH COMMAND'S
004100*        SPACE-SEPARATED NAME-KEYWORD LINE
004200*        ------------------------------------------------
004300 01  EPM-TRAN-KEYWORD-AREA REDEFINES EPM-TRAN-RECORD.
004400     05  EPM-TRAN-KEYWORD-TEXT             PIC X(80).
