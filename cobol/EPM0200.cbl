000100****************************************************************
000200* PROGRAM:  EPM0200
000300*           ePortfolio Investment Management System
000400*
000500* AUTHOR :  D. ARCE
000600*           MERIDIAN TRUST INVESTMENT SERVICES
000700*           APPLICATIONS PROGRAMMING - TRUST & BROKERAGE
000800*
000900* DATE-WRITTEN:  08/15/1990
001000*
001100* FUNCTION:
001200*   INVESTMENT CORE RULES SUBROUTINE - APPLIES THE RULES
001300*   COMMON TO BOTH STOCK AND MUTUAL FUND HOLDINGS (BUY
001400*   POSITION MATH, SELL WITH PROPORTIONAL BOOK-VALUE RELIEF,
001500*   AND GAIN-AT-A-GIVEN-PRICE), THEN CALLS EPM0300 OR EPM0400
001600*   FOR THE TYPE-SPECIFIC PAYMENT/BOOK-VALUE/GAIN FIGURES.
001700*   CALLED BY EPM0100 ONCE PER BUY, SELL, UPDATE OR GETGAIN
001800*   LINE.
001900*
002000*****************************************************************
002100* Linkage:
002200*      parameters:
002300*        1: EPM-CALC-AREA (EPMCALC) - request, input, output
002400*****************************************************************
002500*   CHANGE LOG
002600*   -------------------------------------------------------
002700*   08/15/1990  DA-033   ORIGINAL PROGRAM - SPLIT OUT OF
002800*                        EPM0100 TO ISOLATE COMMON RULES
002900*   11/02/1989  RK-027   (RETROFIT) MUTUAL FUND DISPATCH ADDED
003000*                        WHEN FUND TYPE WAS INTRODUCED
003100*   09/09/1998  TO-071   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003200*   04/03/2001  LP-081   PROPORTIONAL BOOK-VALUE RELIEF ON
003300*                        PARTIAL SALE, CR-20071
003400*   04/03/2001  LP-082   COMMISSION NOW ADDED TO BOOK VALUE ON
003500*                        EVERY BUY, NOT JUST STOCK, CR-20071
003600****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. EPM0200.
003900 AUTHOR. D. ARCE.
004000 INSTALLATION. MERIDIAN TRUST INVESTMENT SERVICES.
004100 DATE-WRITTEN. 08/15/1990.
004200 DATE-COMPILED.
004300 SECURITY. COMPANY CONFIDENTIAL - TRUST DEPARTMENT USE ONLY.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900*****************************************************************
005000 DATA DIVISION.
005100
005200 WORKING-STORAGE SECTION.
005300*
005320 77  WS-PROGRAM-STATUS             PIC X(30) VALUE SPACES.
005340*
005400 01  WS-FIELDS.
005600     05  WS-BASE-GAIN              PIC S9(9)V99 COMP-3
005700                                        VALUE +0.
005720     05  WS-BASE-GAIN-RDF REDEFINES WS-BASE-GAIN
005740                                        PIC X(06).
005760     05  FILLER                    PIC X(04).
005800*
005900 01  EPM-CONSTANTS.
006000     05  EPM-COMMISSION            PIC S9(3)V99 COMP-3
006100                                        VALUE +9.99.
006150     05  FILLER                    PIC X(06).
006200*
006300*    LINKAGE AREA PASSED THROUGH TO EPM0300/EPM0400 UNCHANGED
006400     COPY EPMCALC REPLACING EPM-CALC-AREA BY LK-TYPE-CALC-AREA.
006500*****************************************************************
006600 LINKAGE SECTION.
006700
006800 COPY EPMCALC.
006900
007000*****************************************************************
007100 PROCEDURE DIVISION USING EPM-CALC-AREA.
007200
007300 000-MAIN.
007400     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
007500     MOVE 0 TO EPM-CALC-RETURN-CODE.
007600     IF EPM-CALC-REQ-BUY
007700         PERFORM 100-APPLY-BUY
007800     ELSE IF EPM-CALC-REQ-SELL
007900         PERFORM 200-APPLY-SELL
008000     ELSE IF EPM-CALC-REQ-GAIN
008100         PERFORM 300-CALC-GAIN
008200     ELSE
008300         MOVE 'INVALID REQUEST CODE TO EPM0200' TO
008400             EPM-CALC-ERRMSG
008500         MOVE 4 TO EPM-CALC-RETURN-CODE.
008600     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
008700     GOBACK.
008800
008900****************************************************************
009000*   100-APPLY-BUY - COMMON BUY RULE:
009100*      QUANTITY += BOUGHT-QUANTITY  (APPLIED BY EPM0100)
009200*      BOOK VALUE += BOUGHT-QUANTITY * PRICE + COMMISSION
009300*      PRICE := BUY PRICE            (APPLIED BY EPM0100)
009400*   EPM-CALC-BOOK-VALUE-OUT CARRIES THE NEW ACCUMULATED TOTAL
009500*   BOOK VALUE AND IS WHAT EPM0100 POSTS FOR AN EXISTING
009600*   HOLDING.  EPM0300/EPM0400 ARE THEN CALLED TO COMPUTE THE
009700*   TYPE-SPECIFIC, NON-ACCUMULATED PAYMENT(QTY,PRICE) AND
009800*   BOOKVALUE(QTY,PRICE) - THE LATTER IS WHAT EPM0100 POSTS
009900*   AS THE INITIAL BOOK VALUE OF A BRAND NEW HOLDING.
010000****************************************************************
010100 100-APPLY-BUY.
010200     COMPUTE EPM-CALC-BOOK-VALUE-OUT ROUNDED =
010300         EPM-CALC-BOOK-VALUE-IN +
010400         (EPM-CALC-TRAN-QUANTITY * EPM-CALC-CURRENT-PRICE) +
010500         EPM-COMMISSION.
010600     MOVE EPM-CALC-AREA TO LK-TYPE-CALC-AREA.
010700     IF EPM-CALC-TYPE-STOCK
010800         CALL 'EPM0300' USING LK-TYPE-CALC-AREA
010900     ELSE IF EPM-CALC-TYPE-FUND
011000         CALL 'EPM0400' USING LK-TYPE-CALC-AREA
011100     ELSE
011200         MOVE 'INVALID HOLDING TYPE TO EPM0200' TO
011300             EPM-CALC-ERRMSG
011400         MOVE 8 TO EPM-CALC-RETURN-CODE
011500         GO TO 100-EXIT.
011600     MOVE EPM-CALC-PAYMENT OF LK-TYPE-CALC-AREA TO
011700         EPM-CALC-PAYMENT.
011800     MOVE EPM-CALC-BOOK-VALUE-SOLD OF LK-TYPE-CALC-AREA TO
011900         EPM-CALC-BOOK-VALUE-SOLD.
012000 100-EXIT.
012100     EXIT.
012200
012300****************************************************************
012400*   200-APPLY-SELL - COMMON SELL RULE:
012500*      PROCEEDS = SELL-QUANTITY * SELL-PRICE - COMMISSION
012600*      BOOK-VALUE-SOLD = BOOK VALUE * SELL-QTY / HELD-QTY
012700*      BOOK VALUE -= BOOK-VALUE-SOLD
012800*      QUANTITY -= SELL-QUANTITY
012900*      PRICE := SELL PRICE
013000*      GAIN ON SALE = PROCEEDS - BOOK-VALUE-SOLD
013100****************************************************************
013200 200-APPLY-SELL.
013300     COMPUTE EPM-CALC-PAYMENT ROUNDED =
013400         (EPM-CALC-TRAN-QUANTITY * EPM-CALC-CURRENT-PRICE) -
013500         EPM-COMMISSION.
013600     COMPUTE EPM-CALC-BOOK-VALUE-SOLD ROUNDED =
013700         (EPM-CALC-BOOK-VALUE-IN * EPM-CALC-TRAN-QUANTITY) /
013800         EPM-CALC-HOLD-QUANTITY.
013900     COMPUTE EPM-CALC-BOOK-VALUE-OUT ROUNDED =
014000         EPM-CALC-BOOK-VALUE-IN - EPM-CALC-BOOK-VALUE-SOLD.
014100     COMPUTE EPM-CALC-GAIN ROUNDED =
014200         EPM-CALC-PAYMENT - EPM-CALC-BOOK-VALUE-SOLD.
014300
014400****************************************************************
014500*   300-CALC-GAIN - BASE RULE:
014600*      GAIN = QUANTITY * PRICE - BOOK VALUE, ROUNDED
014700*   STOCK AND MUTUAL FUND RULES EACH SUBTRACT THEIR OWN FEE
014800*   FROM THIS BASE GAIN - EPM0300/EPM0400 ARE CALLED TO
014900*   APPLY THE TYPE-SPECIFIC ADJUSTMENT.
015000****************************************************************
015100 300-CALC-GAIN.
015200     COMPUTE WS-BASE-GAIN ROUNDED =
015300         (EPM-CALC-HOLD-QUANTITY * EPM-CALC-CURRENT-PRICE) -
015400         EPM-CALC-BOOK-VALUE-IN.
015500     MOVE EPM-CALC-AREA TO LK-TYPE-CALC-AREA.
015600     MOVE WS-BASE-GAIN TO EPM-CALC-GAIN OF LK-TYPE-CALC-AREA.
015700     IF EPM-CALC-TYPE-STOCK
015800         CALL 'EPM0300' USING LK-TYPE-CALC-AREA
015900     ELSE IF EPM-CALC-TYPE-FUND
016000         CALL 'EPM0400' USING LK-TYPE-CALC-AREA
016100     ELSE
016200         MOVE 'INVALID HOLDING TYPE TO EPM0200' TO
016300             EPM-CALC-ERRMSG
016400         MOVE 8 TO EPM-CALC-RETURN-CODE
016500         GO TO 300-EXIT.
016600     MOVE EPM-CALC-GAIN OF LK-TYPE-CALC-AREA TO EPM-CALC-GAIN.
016700 300-EXIT.
016800     EXIT.
016900
017000*  END OF PROGRAM EPM0200
