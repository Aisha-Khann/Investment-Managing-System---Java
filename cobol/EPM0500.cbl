000100****************************************************************
000200* PROGRAM:  EPM0500
000300*           ePortfolio Investment Management System
000400*
000500* AUTHOR :  D. ARCE
000600*           MERIDIAN TRUST INVESTMENT SERVICES
000700*           APPLICATIONS PROGRAMMING - TRUST & BROKERAGE
000800*
000900* DATE-WRITTEN:  06/21/1993
001000*
001100* FUNCTION:
001200*   KEYWORD INDEX MAINTENANCE AND SEARCH SUBROUTINE.  BUILDS
001300*   ONE INDEX ROW PER LOWERCASE WORD OF A HOLDING'S NAME
001400*   (REQUEST BLDX), REMOVES A HOLDING'S ROWS AND RENUMBERS
001500*   THE POSITIONS ABOVE IT WHEN A HOLDING IS DELETED FROM THE
001600*   PORTFOLIO (REQUEST RMVX), AND ANSWERS THE SEARCH COMMAND
001700*   BY INTERSECTING THE POSITION LISTS OF THE GIVEN KEYWORDS,
001800*   THEN FILTERING BY SYMBOL AND PRICE RANGE AGAINST THE
001900*   HOLDING TABLE ITSELF (REQUEST SRCH).  CALLED BY EPM0100.
002000*
002100*****************************************************************
002200* Linkage:
002300*      parameters:
002400*        1: EPM-SRCH-AREA (EPMSRCH)   - request, criteria, result
002500*        2: EPM-INDEX-TABLE (EPMIDXT) - keyword index, updated
002600*        3: EPM-HOLDING-TABLE         - portfolio, read only,
002700*                                       PASSED ON SRCH ONLY
002800*****************************************************************
002900*   CHANGE LOG
003000*   -------------------------------------------------------
003100*   06/21/1993  DA-058   ORIGINAL PROGRAM - BUILD/SEARCH ONLY
003200*   06/21/1993  DA-059   ADDED DIAGNOSTIC DUMP SUPPORT (OWNED
003300*                        BY THE CALLER, NOT THIS PROGRAM)
003400*   09/09/1998  TO-071   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003500*   04/19/1995  DA-067   ADDED RMVX REQUEST FOR HOLDING DELETE
003600*   05/17/2002  LP-088   SEARCH NOW SUPPORTS INCLUSIVE PRICE
003700*                        RANGE BOUNDS AND SYMBOL FILTER,
003800*                        CR-20114
003900*   05/17/2002  LP-089   INDEX ROWS NOW CARRY HOLDING POSITION
004000*                        RATHER THAN SYMBOL/TYPE, CR-20114
004050*   03/11/2008  JW-101   300-REMOVE-KEYWORDS NO LONGER ASSUMES
004060*                        RMVX ALWAYS MEANS A COMPACTED PORTFOLIO
004070*                        TABLE - SURVIVING ROWS' POSITIONS ONLY
004080*                        SHIFT DOWN WHEN EPM-SRCH-RENUMBER-SW
004090*                        SAYS SO.  CR-20335
004100****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. EPM0500.
004400 AUTHOR. D. ARCE.
004500 INSTALLATION. MERIDIAN TRUST INVESTMENT SERVICES.
004600 DATE-WRITTEN. 06/21/1993.
004700 DATE-COMPILED.
004800 SECURITY. COMPANY CONFIDENTIAL - TRUST DEPARTMENT USE ONLY.
004900 ENVIRONMENT DIVISION.
004950 CONFIGURATION SECTION.
004960 SPECIAL-NAMES.
004970     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100*****************************************************************
005200 DATA DIVISION.
005300
005400 WORKING-STORAGE SECTION.
005500*
005550 77  WS-PROGRAM-STATUS             PIC X(30) VALUE SPACES.
005800*
005900****************************************************************
006000*   WORD-SPLITTING WORK AREAS - THE SHOP DOES NOT USE INTRINSIC
006100*   FUNCTIONS, SO UPPER/LOWER CASE CONVERSION IS DONE VIA
006200*   INSPECT CONVERTING AGAINST A FIXED ALPHABET PAIR.
006300****************************************************************
006400 01  WS-ALPHABET.
006500     05  WS-UPPER-ALPHABET         PIC X(26)
006600             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006700     05  WS-LOWER-ALPHABET         PIC X(26)
006800             VALUE 'abcdefghijklmnopqrstuvwxyz'.
006850     05  FILLER                    PIC X(04).
006900*
007000 01  WS-NAME-SPLIT-AREA.
007100     05  WS-NAME-WORD-COUNT        PIC S9(3) COMP-3 VALUE +0.
007200     05  WS-NAME-WORD OCCURS 8 TIMES
007300             INDEXED BY WS-NAME-WORD-I  PIC X(20).
007350     05  FILLER                    PIC X(04).
007400*
007500 01  WS-KEYWORD-SPLIT-AREA.
007600     05  WS-KEYWORD-WORD-COUNT     PIC S9(3) COMP-3 VALUE +0.
007700     05  WS-KEYWORD-WORD OCCURS 10 TIMES
007800             INDEXED BY WS-KW-I        PIC X(20).
007850     05  FILLER                    PIC X(04).
007900*
008000****************************************************************
008100*   CANDIDATE-POSITION BITMAP FOR KEYWORD INTERSECTION -
008200*   ONE FLAG PER POSSIBLE PORTFOLIO POSITION.
008300****************************************************************
008400 01  WS-CANDIDATE-AREA.
008500     05  WS-CANDIDATE-FLAG OCCURS 500 TIMES
008600             INDEXED BY WS-CAND-I      PIC X VALUE 'N'.
008700             88  WS-IS-CANDIDATE          VALUE 'Y'.
008800     05  WS-MATCH-FLAG OCCURS 500 TIMES
008900             INDEXED BY WS-MATCH-I     PIC X VALUE 'N'.
009000             88  WS-IS-MATCH               VALUE 'Y'.
009050     05  FILLER                    PIC X(04).
009100*
009200 01  WS-WORK-FIELDS.
009300     05  WS-SCAN-POSITION          PIC S9(5) COMP-3 VALUE +0.
009320     05  WS-SCAN-POSITION-RDF REDEFINES WS-SCAN-POSITION
009340                                   PIC X(03).
009400     05  WS-SRCH-SYMBOL-UC         PIC X(10) VALUE SPACES.
009500     05  WS-HOLD-SYMBOL-UC         PIC X(10) VALUE SPACES.
009550     05  FILLER                    PIC X(04).
009600*****************************************************************
009700 LINKAGE SECTION.
009800
009900 01  LK-SRCH-AREA.
010000     COPY EPMSRCH.
010100
010200 COPY EPMIDXT.
010300
010400 01  EPM-HOLDING-TABLE.
010500     05  EPM-HOLDING-COUNT         PIC S9(5) COMP-3.
010550     05  FILLER                    PIC X(04).
010600     05  EPM-HOLDING-ENTRY OCCURS 500 TIMES
010700             INDEXED BY EPM-HOLD-I.
010800         COPY EPMHOLD.
010900
011000*****************************************************************
011100 PROCEDURE DIVISION USING LK-SRCH-AREA, EPM-INDEX-TABLE,
011200                               EPM-HOLDING-TABLE.
011300
011400 000-MAIN.
011500     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
011600     MOVE 0 TO EPM-SRCH-RETURN-CODE.
011700     IF EPM-SRCH-REQ-BUILD
011800         PERFORM 100-BUILD-KEYWORDS
011900     ELSE IF EPM-SRCH-REQ-SEARCH
012000         PERFORM 200-SEARCH-KEYWORDS
012100     ELSE IF EPM-SRCH-REQ-REMOVE
012200         PERFORM 300-REMOVE-KEYWORDS
012300     ELSE
012400         MOVE 4 TO EPM-SRCH-RETURN-CODE.
012500     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
012600     GOBACK.
012700
012800****************************************************************
012900*   100-BUILD-KEYWORDS - SPLIT EPM-SRCH-NAME ON SPACES AND
013000*   POST ONE LOWERCASE-WORD ROW PER WORD AGAINST EPM-SRCH-
013100*   POSITION (THE HOLDING'S SLOT IN EPM-HOLDING-TABLE).
013200****************************************************************
013300 100-BUILD-KEYWORDS.
013400     MOVE SPACES TO WS-NAME-SPLIT-AREA.
013500     MOVE 0 TO WS-NAME-WORD-COUNT.
013600     UNSTRING EPM-SRCH-NAME DELIMITED BY ALL SPACE
013700         INTO WS-NAME-WORD(1) WS-NAME-WORD(2) WS-NAME-WORD(3)
013800              WS-NAME-WORD(4) WS-NAME-WORD(5) WS-NAME-WORD(6)
013900              WS-NAME-WORD(7) WS-NAME-WORD(8)
014000         TALLYING IN WS-NAME-WORD-COUNT.
014100     IF WS-NAME-WORD-COUNT > 0
014200         PERFORM 110-POST-ONE-KEYWORD
014300             VARYING WS-NAME-WORD-I FROM 1 BY 1
014400             UNTIL WS-NAME-WORD-I > WS-NAME-WORD-COUNT.
014500
014600 110-POST-ONE-KEYWORD.
014700     IF WS-NAME-WORD(WS-NAME-WORD-I) = SPACES
014800         GO TO 110-EXIT.
014900     INSPECT WS-NAME-WORD(WS-NAME-WORD-I) CONVERTING
015000         WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
015100     ADD 1 TO EPM-INDEX-ENTRY-COUNT.
015200     SET EPM-IDX-I TO EPM-INDEX-ENTRY-COUNT.
015300     MOVE SPACES TO EPM-INDEX-KEYWORD(EPM-IDX-I).
015400     MOVE WS-NAME-WORD(WS-NAME-WORD-I)
015500         TO EPM-INDEX-KEYWORD(EPM-IDX-I).
015600     MOVE EPM-SRCH-POSITION TO EPM-INDEX-POSITION(EPM-IDX-I).
015700 110-EXIT.
015800     EXIT.
015900
016000****************************************************************
016100*   200-SEARCH-KEYWORDS - INTERSECT THE POSITION LISTS OF ALL
016200*   GIVEN KEYWORDS (OR START WITH EVERY POSITION WHEN NO
016300*   KEYWORD WAS GIVEN), THEN FILTER EACH CANDIDATE BY SYMBOL
016400*   AND PRICE RANGE AGAINST THE HOLDING TABLE.
016500****************************************************************
016600 200-SEARCH-KEYWORDS.
016700     MOVE 0 TO EPM-SRCH-MATCH-COUNT.
016800     MOVE SPACES TO WS-KEYWORD-SPLIT-AREA.
016900     MOVE 0 TO WS-KEYWORD-WORD-COUNT.
017000     UNSTRING EPM-SRCH-KEYWORDS DELIMITED BY ALL SPACE
017100         INTO WS-KEYWORD-WORD(1)  WS-KEYWORD-WORD(2)
017200              WS-KEYWORD-WORD(3)  WS-KEYWORD-WORD(4)
017300              WS-KEYWORD-WORD(5)  WS-KEYWORD-WORD(6)
017400              WS-KEYWORD-WORD(7)  WS-KEYWORD-WORD(8)
017500              WS-KEYWORD-WORD(9)  WS-KEYWORD-WORD(10)
017600         TALLYING IN WS-KEYWORD-WORD-COUNT.
017700
017800     IF EPM-HOLDING-COUNT > 0
017900         PERFORM 210-SET-CANDIDATE-ON
018000             VARYING WS-CAND-I FROM 1 BY 1
018100             UNTIL WS-CAND-I > EPM-HOLDING-COUNT.
018200
018300     IF WS-KEYWORD-WORD-COUNT > 0
018400         PERFORM 220-INTERSECT-ONE-KEYWORD
018500             VARYING WS-KW-I FROM 1 BY 1
018600             UNTIL WS-KW-I > WS-KEYWORD-WORD-COUNT.
018700
018800     IF EPM-HOLDING-COUNT > 0
018900         PERFORM 240-TEST-ONE-CANDIDATE
019000             VARYING WS-CAND-I FROM 1 BY 1
019100             UNTIL WS-CAND-I > EPM-HOLDING-COUNT.
019200
019300****************************************************************
019400*   210-SET-CANDIDATE-ON - STARTING POSITION SET WHEN NO
019500*   KEYWORD WAS GIVEN: EVERY HOLDING IS A CANDIDATE.
019600****************************************************************
019700 210-SET-CANDIDATE-ON.
019800     SET WS-IS-CANDIDATE(WS-CAND-I) TO TRUE.
019900
020000****************************************************************
020100*   220-INTERSECT-ONE-KEYWORD - BUILD THE MATCH SET FOR ONE
020200*   SEARCH KEYWORD, THEN DROP FROM THE CANDIDATE SET ANY
020300*   POSITION NOT ALSO PRESENT IN THAT MATCH SET.
020400****************************************************************
020500 220-INTERSECT-ONE-KEYWORD.
020600     IF WS-KEYWORD-WORD(WS-KW-I) = SPACES
020700         GO TO 220-EXIT.
020800     INSPECT WS-KEYWORD-WORD(WS-KW-I) CONVERTING
020900         WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
021000     PERFORM 225-CLEAR-ONE-MATCH-FLAG
021100         VARYING WS-MATCH-I FROM 1 BY 1
021200         UNTIL WS-MATCH-I > EPM-HOLDING-COUNT.
021300     IF EPM-INDEX-ENTRY-COUNT > 0
021400         PERFORM 230-FLAG-ONE-INDEX-ENTRY
021500             VARYING EPM-IDX-I FROM 1 BY 1
021600             UNTIL EPM-IDX-I > EPM-INDEX-ENTRY-COUNT.
021700     PERFORM 235-APPLY-ONE-INTERSECTION
021800         VARYING WS-CAND-I FROM 1 BY 1
021900         UNTIL WS-CAND-I > EPM-HOLDING-COUNT.
022000 220-EXIT.
022100     EXIT.
022200
022300 225-CLEAR-ONE-MATCH-FLAG.
022400     MOVE 'N' TO WS-MATCH-FLAG(WS-MATCH-I).
022500
022600 230-FLAG-ONE-INDEX-ENTRY.
022700     IF EPM-INDEX-KEYWORD(EPM-IDX-I) = WS-KEYWORD-WORD(WS-KW-I)
022800         SET WS-IS-MATCH(EPM-INDEX-POSITION(EPM-IDX-I))
022900             TO TRUE.
023000
023100 235-APPLY-ONE-INTERSECTION.
023200     IF WS-IS-CANDIDATE(WS-CAND-I)
023300             AND NOT WS-IS-MATCH(WS-CAND-I)
023400         MOVE 'N' TO WS-CANDIDATE-FLAG(WS-CAND-I).
023500
023600****************************************************************
023700*   240-TEST-ONE-CANDIDATE - A SURVIVING CANDIDATE MATCHES IF
023800*   THE SYMBOL IS BLANK OR EQUALS THE HOLDING'S SYMBOL
023900*   (CASE-INSENSITIVE) AND THE HOLDING'S PRICE IS WITHIN THE
024000*   REQUESTED INCLUSIVE RANGE.
024100****************************************************************
024200 240-TEST-ONE-CANDIDATE.
024300     IF NOT WS-IS-CANDIDATE(WS-CAND-I)
024400         GO TO 240-EXIT.
024500     SET EPM-HOLD-I TO WS-CAND-I.
024600     IF EPM-SRCH-SYMBOL NOT = SPACES
024700         MOVE EPM-SRCH-SYMBOL TO WS-SRCH-SYMBOL-UC
024800         MOVE EPM-HOLD-SYMBOL(EPM-HOLD-I) TO WS-HOLD-SYMBOL-UC
024900         INSPECT WS-SRCH-SYMBOL-UC CONVERTING
025000             WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
025100         INSPECT WS-HOLD-SYMBOL-UC CONVERTING
025200             WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
025300         IF WS-SRCH-SYMBOL-UC NOT = WS-HOLD-SYMBOL-UC
025400             GO TO 240-EXIT.
025500     IF NOT EPM-SRCH-LOW-UNBOUNDED
025600         IF EPM-HOLD-PRICE(EPM-HOLD-I) < EPM-SRCH-LOW-BOUND
025700             GO TO 240-EXIT.
025800     IF NOT EPM-SRCH-HIGH-UNBOUNDED
025900         IF EPM-HOLD-PRICE(EPM-HOLD-I) > EPM-SRCH-HIGH-BOUND
026000             GO TO 240-EXIT.
026100     ADD 1 TO EPM-SRCH-MATCH-COUNT.
026200     SET EPM-SRCH-M-I TO EPM-SRCH-MATCH-COUNT.
026300     SET EPM-SRCH-MATCH-POSITIONS(EPM-SRCH-M-I) TO WS-CAND-I.
026400 240-EXIT.
026500     EXIT.
026600
026700****************************************************************
026800*   300-REMOVE-KEYWORDS - DROP EVERY INDEX ROW FOR THE SOLD
026900*   HOLDING'S POSITION.  EPM0100 SETS EPM-SRCH-RENUMBER-SW TO
027000*   'Y' ONLY WHEN THE SALE ALSO EMPTIED THE HOLDING AND IT IS
027100*   ABOUT TO COMPACT THE PORTFOLIO TABLE - ONLY THEN DO THE
027150*   SURVIVING ROWS' POSITIONS ALSO SHIFT DOWN BY ONE.  ON A
027180*   PARTIAL SALE THE HOLDING KEEPS ITS TABLE POSITION, SO THE
027190*   SURVIVORS' POSITIONS MUST NOT MOVE.
027200****************************************************************
027300 300-REMOVE-KEYWORDS.
027400     IF EPM-INDEX-ENTRY-COUNT = 0
027500         GO TO 300-EXIT.
027600     MOVE 0 TO WS-SCAN-POSITION.
027700     PERFORM 310-COPY-ONE-SURVIVING-ENTRY
027800         VARYING EPM-IDX-I FROM 1 BY 1
027900         UNTIL EPM-IDX-I > EPM-INDEX-ENTRY-COUNT.
028000     MOVE WS-SCAN-POSITION TO EPM-INDEX-ENTRY-COUNT.
028100 300-EXIT.
028200     EXIT.
028300
028400****************************************************************
028500*   310-COPY-ONE-SURVIVING-ENTRY - COMPACTS EPM-INDEX-ENTRY IN
028600*   PLACE, DROPPING ROWS FOR THE SOLD POSITION AND, ONLY WHEN
028700*   EPM-SRCH-RENUMBER-POSITIONS IS SET, RENUMBERING THE
028800*   SURVIVORS' POSITIONS DOWN BY ONE WHERE THEY WERE ABOVE IT.
028900****************************************************************
029000 310-COPY-ONE-SURVIVING-ENTRY.
029100     IF EPM-INDEX-POSITION(EPM-IDX-I) = EPM-SRCH-POSITION
029200         GO TO 310-EXIT.
029300     ADD 1 TO WS-SCAN-POSITION.
029400     SET EPM-IDX-J TO WS-SCAN-POSITION.
029500     MOVE EPM-INDEX-ENTRY(EPM-IDX-I) TO EPM-INDEX-ENTRY(EPM-IDX-J).
029600     IF EPM-SRCH-RENUMBER-POSITIONS
029650         IF EPM-INDEX-POSITION(EPM-IDX-J) > EPM-SRCH-POSITION
029700             SUBTRACT 1 FROM EPM-INDEX-POSITION(EPM-IDX-J).
029800 310-EXIT.
029900     EXIT.
030000
030100*  END OF PROGRAM EPM0500
